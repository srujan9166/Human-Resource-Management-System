000100      ************************************************************
000200      *                                                          *
000300      *              Overall Summary Reporting                  *
000400      *                                                          *
000500      *         Uses RW (Report Writer for prints)               *
000600      *                                                          *
000700      ************************************************************
000800*
000900 identification          division.
001000*================================
001100*
001200 program-id.        summary.
001300 author.            R. L. Martin.
001400 installation.      Meridian Data Services, Inc.
001500 date-written.      10/21/1986.
001600 date-compiled.
001700 security.          Copyright (C) 1986-2026, Meridian Data
001800                    Services, Inc.  All Rights Reserved.
001900*
002000** Remarks.          Single-page dashboard summary - headcount,
002100**                   leave approval rate and payroll/salary KPIs,
002200**                   computed from one pass each of the employee,
002300**                   leave and department extracts.
002400**
002500** Version.          See Prog-Name In Ws.
002600**
002700** Called Modules.   None.
002800**
002900** Files used :
003000**                   employee.    Employee Master.
003100**                   department.  Department Master.
003200**                   leave.       Leave Master.
003300**                   summary.rpt  Output report.
003400**
003500* Change Log.
003600* ****************************************************************
003700* 10/21/86 rlm - 1.0.00 Created for monthly board pack.
003800* 14/05/89 dap -    .01 Added leave approval rate per HR request.
003900* 19/11/98 dap - Y2K review of date fields - no change required.
004000* 08/03/04 skw -    .02 Re-keyed for Emp-Status full word values.
004100* 11/04/26 jko - 2.0.00 Recast for HRMS nightly/on-demand batch,
004200*                        reads flat files per extract feed HR-228.
004300* 10/08/26 jko -    .01 AA080 leave rate move was truncating, not
004400*                        rounding - changed to a rounded compute
004500*                        per HR-241 audit finding.
004600* ****************************************************************
004700*
004800 environment             division.
004900*================================
005000*
005100 configuration           section.
005200 special-names.
005300     C01                  is Top-Of-Form.
005400*
005500 input-output            section.
005600 file-control.
005700 copy "selemp.cob".
005800 copy "seldept.cob".
005900 copy "sellve.cob".
006000 copy "selprint.cob".
006100*
006200 data                    division.
006300*================================
006400*
006500 file section.
006600*
006700 copy "fdemp.cob".
006800 copy "fddept.cob".
006900 copy "fdlve.cob".
007000*
007100 fd  Print-File
007200     reports are Overall-Summary-Report.
007300*
007400 working-storage section.
007500*-----------------------
007600 77  Prog-Name               pic x(17) value "summary (2.0.00)".
007700*
007800 01  WS-File-Status.
007900     03  Emp-File-Status      pic xx    value spaces.
008000     03  Dept-File-Status     pic xx    value spaces.
008100     03  Lve-File-Status      pic xx    value spaces.
008200     03  Prt-File-Status      pic xx    value spaces.
008300     03  filler               pic x     value space.
008400*
008500 01  WS-Report-Name          pic x(12) value "SUMMARY.RPT".
008600 01  WS-Report-Name-Brk redefines WS-Report-Name.
008700     03  WS-Rpt-Base          pic x(8).
008800     03  WS-Rpt-Dot           pic x(1).
008900     03  WS-Rpt-Ext           pic x(3).
009000*
009100 01  WS-Switches.
009200     03  WS-Emp-Eof           pic x     value "N".
009300         88  Emp-Eof              value "Y".
009400     03  WS-Dept-Eof          pic x     value "N".
009500         88  Dept-Eof             value "Y".
009600     03  WS-Lve-Eof           pic x     value "N".
009700         88  Lve-Eof              value "Y".
009800     03  WS-First-Emp         pic x     value "Y".
009900         88  First-Emp            value "Y".
010000     03  filler               pic x     value space.
010100*
010200 01  WS-Counters.
010300     03  WS-Tot-Emp           pic 9(7)  comp value zero.
010400     03  WS-Active-Emp        pic 9(7)  comp value zero.
010500     03  WS-Inactive-Emp      pic 9(7)  comp value zero.
010600     03  WS-Tot-Dept          pic 9(7)  comp value zero.
010700     03  WS-Tot-Lve           pic 9(7)  comp value zero.
010800     03  WS-Appr-Lve          pic 9(7)  comp value zero.
010900     03  WS-Pend-Lve          pic 9(7)  comp value zero.
011000     03  WS-Rej-Lve           pic 9(7)  comp value zero.
011100     03  WS-Leave-Rate        pic 9(3)  comp value zero.
011200     03  WS-Rec-Cnt           pic 9(5)  comp value zero.
011300     03  filler               pic x     value space.
011400*
011500 01  WS-Salary-Fields.
011600     03  WS-Sum-All-Salary    pic s9(11)v99 comp-3 value zero.
011700     03  WS-Sum-Active-Salary pic s9(11)v99 comp-3 value zero.
011800     03  WS-Avg-Salary        pic s9(9)v99          value zero.
011900     03  WS-High-Salary       pic s9(9)v99          value zero.
012000     03  WS-Low-Salary        pic s9(9)v99          value zero.
012100     03  WS-Tot-Payroll       pic s9(11)v99         value zero.
012200     03  filler               pic x                 value space.
012300*
012400 01  WS-Rate-Work             pic s9(7)v9(4) comp-3 value zero.
012500*
012600 01  WS-Today.
012700     03  WS-Today-CCYYMMDD    pic 9(8).
012800     03  filler               pic x(1).
012900 01  WS-Today-Brk redefines WS-Today.
013000     03  WS-Today-CC          pic 99.
013100     03  WS-Today-YY          pic 99.
013200     03  WS-Today-MM          pic 99.
013300     03  WS-Today-DD          pic 99.
013400     03  filler               pic x(1).
013500 01  WS-Today-Ccyy-Alt redefines WS-Today.
013600     03  WS-Today-Ccyy        pic 9(4).
013700     03  filler               pic x(5).
013800*
013900 01  Error-Messages.
014000     03  HR001            pic x(40) value
014100         "HR001 Employee File not found - aborting".
014200     03  filler               pic x     value space.
014300*
014400 Report section.
014500***************
014600*
014700 RD  Overall-Summary-Report
014800     Page Limit   60
014900     Heading      1
015000     First Detail 5
015100     Last  Detail 56.
015200*
015300 01  Sum-Rpt-Head  Type Page Heading.
015400     03  line  1.
015500         05  col   1     pic x(17)   source Prog-Name.
015600         05  col  50     pic x(19)   value "HRMS Reporting Batch".
015700         05  col  90     pic 9(8)    source WS-Today-CCYYMMDD.
015800     03  line  2.
015900         05  col   1             value "Overall Summary Report".
016000         05  filler     col 125   pic x(7)   value spaces.
016100*
016200 01  Sum-Detail type is detail.
016300     03  line + 2.
016400         05  col   1  pic x(22)  value "Total Employees     :".
016500         05  col  24  pic zzzzzz9 source WS-Tot-Emp.
016600     03  line + 1.
016700         05  col   1  pic x(22)  value "Active Employees    :".
016800         05  col  24  pic zzzzzz9 source WS-Active-Emp.
016900     03  line + 1.
017000         05  col   1  pic x(22)  value "Inactive Employees   :".
017100         05  col  24  pic zzzzzz9 source WS-Inactive-Emp.
017200     03  line + 1.
017300         05  col   1  pic x(22)  value "Total Departments   :".
017400         05  col  24  pic zzzzzz9 source WS-Tot-Dept.
017500     03  line + 1.
017600         05  col   1  pic x(22)  value "Total Leaves        :".
017700         05  col  24  pic zzzzzz9 source WS-Tot-Lve.
017800     03  line + 1.
017900         05  col   1  pic x(22)  value "Approved Leaves     :".
018000         05  col  24  pic zzzzzz9 source WS-Appr-Lve.
018100     03  line + 1.
018200         05  col   1  pic x(22)  value "Pending Leaves      :".
018300         05  col  24  pic zzzzzz9 source WS-Pend-Lve.
018400     03  line + 1.
018500         05  col   1  pic x(22)  value "Rejected Leaves     :".
018600         05  col  24  pic zzzzzz9 source WS-Rej-Lve.
018700     03  line + 1.
018800         05  col   1  pic x(22)  value "Leave Approval Rate :".
018900         05  col  24  pic zz9    source WS-Leave-Rate.
019000     03  line + 1.
019100         05  col   1  pic x(22)  value "Total Payroll        :".
019200         05  col  24  pic z(8)9.99 source WS-Tot-Payroll.
019300     03  line + 1.
019400         05  col   1  pic x(22)  value "Average Salary       :".
019500         05  col  24  pic z(8)9.99 source WS-Avg-Salary.
019600     03  line + 1.
019700         05  col   1  pic x(22)  value "Highest Salary       :".
019800         05  col  24  pic z(8)9.99 source WS-High-Salary.
019900     03  line + 1.
020000         05  col   1  pic x(22)  value "Lowest Salary        :".
020100         05  col  24  pic z(8)9.99 source WS-Low-Salary.
020200         05  filler     col 125   pic x(7)   value spaces.
020300*
020400 procedure division.
020500*===================
020600*
020700 AA000-Main                  section.
020800***********************************
020900     move     current-date (1:8) to WS-Today-CCYYMMDD.
021000     perform  AA010-Open-Files.
021100     open     output Print-File.
021200     initiate Overall-Summary-Report.
021300     perform  AA050-Scan-Employees.
021400     perform  AA060-Scan-Leaves.
021500     perform  AA070-Scan-Departments.
021600     perform  AA080-Compute-Derived.
021700     add      1 to WS-Rec-Cnt.
021800     generate Sum-Detail.
021900     terminate Overall-Summary-Report.
022000     close    Print-File
022100              Employee-File
022200              Department-File
022300              Leave-File.
022400     goback.
022500*
022600 AA000-Exit.  exit section.
022700*
022800 AA010-Open-Files             section.
022900*************************************
023000*
023100     open     input Employee-File.
023200     if       Emp-File-Status not = "00"
023300              display HR001
023400              move     1 to Return-Code
023500              goback
023600     end-if.
023700     open     input Department-File.
023800     open     input Leave-File.
023900*
024000 AA010-Exit.  exit section.
024100*
024200 AA050-Scan-Employees          section.
024300*************************************
024400*
024500     perform  AA051-Read-Employee.
024600     perform  AA052-Process-Employee until Emp-Eof.
024700*
024800 AA050-Exit.  exit section.
024900*
025000 AA051-Read-Employee.
025100     read     Employee-File next record
025200         at end move "Y" to WS-Emp-Eof
025300     end-read.
025400*
025500 AA052-Process-Employee.
025600     add      1 to WS-Tot-Emp.
025700     if       Emp-Active
025800              add  1 to WS-Active-Emp
025900              add  Emp-Salary to WS-Sum-Active-Salary
026000     end-if.
026100     add      Emp-Salary to WS-Sum-All-Salary.
026200     if       First-Emp
026300              move Emp-Salary to WS-High-Salary
026400              move Emp-Salary to WS-Low-Salary
026500              move "N"        to WS-First-Emp
026600     else
026700         if   Emp-Salary > WS-High-Salary
026800              move Emp-Salary to WS-High-Salary
026900         end-if
027000         if   Emp-Salary < WS-Low-Salary
027100              move Emp-Salary to WS-Low-Salary
027200         end-if
027300     end-if.
027400     perform  AA051-Read-Employee.
027500*
027600 AA060-Scan-Leaves             section.
027700*************************************
027800*
027900     perform  AA061-Read-Leave.
028000     perform  AA062-Process-Leave until Lve-Eof.
028100*
028200 AA060-Exit.  exit section.
028300*
028400 AA061-Read-Leave.
028500     read     Leave-File next record
028600         at end move "Y" to WS-Lve-Eof
028700     end-read.
028800*
028900 AA062-Process-Leave.
029000     add      1 to WS-Tot-Lve.
029100     evaluate true
029200         when  Lve-Approved  add 1 to WS-Appr-Lve
029300         when  Lve-Pending   add 1 to WS-Pend-Lve
029400         when  Lve-Rejected  add 1 to WS-Rej-Lve
029500     end-evaluate.
029600     perform  AA061-Read-Leave.
029700*
029800 AA070-Scan-Departments        section.
029900*************************************
030000*
030100     perform  AA071-Read-Department.
030200     perform  AA072-Process-Department until Dept-Eof.
030300*
030400 AA070-Exit.  exit section.
030500*
030600 AA071-Read-Department.
030700     read     Department-File next record
030800         at end move "Y" to WS-Dept-Eof
030900     end-read.
031000*
031100 AA072-Process-Department.
031200     add      1 to WS-Tot-Dept.
031300     perform  AA071-Read-Department.
031400*
031500 AA080-Compute-Derived         section.
031600*************************************
031700*
031800     compute  WS-Inactive-Emp = WS-Tot-Emp - WS-Active-Emp.
031900     if       WS-Tot-Lve > zero
032000              compute WS-Rate-Work rounded =
032100                      WS-Appr-Lve * 100 / WS-Tot-Lve
032200              compute WS-Leave-Rate rounded = WS-Rate-Work
032300     end-if.
032400     if       WS-Tot-Emp > zero
032500              compute WS-Avg-Salary rounded =
032600                      WS-Sum-All-Salary / WS-Tot-Emp
032700     end-if.
032800     move     WS-Sum-Active-Salary to WS-Tot-Payroll.
032900*
033000 AA080-Exit.  exit section.
033100*
