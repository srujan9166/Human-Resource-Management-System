000100      ************************************************************
000200      *                                                          *
000300      *              Top Earners Reporting                      *
000400      *                                                          *
000500      *         Uses RW (Report Writer for prints)               *
000600      *                                                          *
000700      ************************************************************
000800*
000900 identification          division.
001000*================================
001100*
001200 program-id.        topearn.
001300 author.            R. L. Martin.
001400 installation.      Meridian Data Services, Inc.
001500 date-written.      06/14/1984.
001600 date-compiled.
001700 security.          Copyright (C) 1984-2026, Meridian Data
001800                    Services, Inc.  All Rights Reserved.
001900*
002000** Remarks.          Lists the top N active employees by salary,
002100**                   descending.  N (Prm-Top-Limit) comes from the
002200**                   HR run-parameter card, default 5 if the card
002300**                   is missing or its field is zero.
002400**
002500** Version.          See Prog-Name In Ws.
002600**
002700** Called Modules.   None.
002800**
002900** Files used :
003000**                   hrparm.    Run parameter card (optional).
003100**                   employee.  Employee Master.
003200**                   topearn.rpt  Output report.
003300**
003400** Error messages used.
003500**                   HR001 - HR002.
003600**
003700* Change Log.
003800* ****************************************************************
003900* 06/14/84 rlm - 1.0.00 Created.
004000* 02/09/87 rlm -    .01 Report widened for new Designation column.
004100* 21/01/91 dap -    .02 Ties now left in encounter order, matching
004200*                        updated payroll policy on tied salaries.
004300* 19/11/98 dap - Y2K review of date fields - no change required.
004400* 08/03/04 skw -    .03 Re-keyed for Emp-Status full word values.
004500* 30/07/12 skw -    .04 Run-parameter card introduced, replaces
004600*                        hard-coded limit of 5.
004700* 11/04/26 jko - 2.0.00 Recast for HRMS nightly/on-demand batch,
004800*                        reads flat files per extract feed HR-228
004900*                        in place of the old indexed PY-Employee.
005000* ****************************************************************
005100*
005200 environment             division.
005300*================================
005400*
005500 configuration           section.
005600 special-names.
005700     C01                  is Top-Of-Form.
005800*
005900 input-output            section.
006000 file-control.
006100 copy "selhrprm.cob".
006200 copy "selemp.cob".
006300 copy "selprint.cob".
006400*
006500 data                    division.
006600*================================
006700*
006800 file section.
006900*
007000 copy "fdhrprm.cob".
007100 copy "fdemp.cob".
007200*
007300 fd  Print-File
007400     reports are Top-Earners-Report.
007500*
007600 working-storage section.
007700*-----------------------
007800 77  Prog-Name               pic x(17) value "topearn (2.0.00)".
007900*
008000 01  WS-File-Status.
008100     03  Emp-File-Status      pic xx    value spaces.
008200     03  Prm-File-Status      pic xx    value spaces.
008300     03  Prt-File-Status      pic xx    value spaces.
008400     03  filler               pic x     value space.
008500*
008600 01  WS-Report-Name          pic x(12) value "TOPEARN.RPT".
008700 01  WS-Report-Name-Brk redefines WS-Report-Name.
008800     03  WS-Rpt-Base          pic x(8).
008900     03  WS-Rpt-Dot           pic x(1).
009000     03  WS-Rpt-Ext           pic x(3).
009100*
009200 01  WS-Switches.
009300     03  WS-Emp-Eof           pic x     value "N".
009400         88  Emp-Eof              value "Y".
009500     03  WS-Prm-Found         pic x     value "N".
009600         88  Param-Card-Found     value "Y".
009700     03  filler               pic x     value space.
009800*
009900 01  WS-Counters.
010000     03  WS-Limit             binary-short unsigned value 5.
010100     03  WS-Top-Count         binary-short unsigned value zero.
010200     03  WS-Ins-Idx           binary-short unsigned value zero.
010300     03  WS-Shx           binary-short unsigned value zero.
010400     03  WS-Rec-Cnt           pic 9(5)  comp          value zero.
010500     03  WS-Rpx           binary-short unsigned value zero.
010600     03  filler               pic x     value space.
010700*
010800 01  WS-Top-Table.
010900     03  WS-Top-Entry          occurs 999 times.
011000         05  WS-Top-Eno     pic 9(9).
011100         05  WS-Top-Ename   pic x(40).
011200         05  WS-Top-Salary     pic s9(9)v99.
011300         05  filler            pic x(1).
011400*
011500 01  WS-Today.
011600     03  WS-Today-CCYYMMDD    pic 9(8).
011700     03  filler               pic x(1).
011800 01  WS-Today-Brk redefines WS-Today.
011900     03  WS-Today-CC          pic 99.
012000     03  WS-Today-YY          pic 99.
012100     03  WS-Today-MM          pic 99.
012200     03  WS-Today-DD          pic 99.
012300     03  filler               pic x(1).
012400 01  WS-Today-Ccyy-Alt redefines WS-Today.
012500     03  WS-Today-Ccyy        pic 9(4).
012600     03  filler               pic x(5).
012700*
012800 01  Error-Messages.
012900     03  HR001            pic x(40) value
013000         "HR001 Employee File not found - aborting".
013100     03  HR002            pic x(40) value
013200         "HR002 No active employees on file".
013300     03  filler               pic x     value space.
013400*
013500 Report section.
013600***************
013700*
013800 RD  Top-Earners-Report
013900     Page Limit   60
014000     Heading      1
014100     First Detail 5
014200     Last  Detail 56.
014300*
014400 01  Top-Rpt-Head  Type Page Heading.
014500     03  line  1.
014600         05  col   1     pic x(17)   source Prog-Name.
014700         05  col  50     pic x(19)   value "HRMS Reporting Batch".
014800         05  col  90     pic 9(8)    source WS-Today-CCYYMMDD.
014900     03  line  2.
015000         05  col   1                 value "Top Earners Report".
015100         05  col  70     pic x(5)    value "Page ".
015200         05  col  75     pic zz9     source Page-Counter.
015300     03  line  4.
015400         05  col   1                 value "Rank".
015500         05  col   6                 value "Employee-Id".
015600         05  col  19                 value "Name".
015700         05  col  60                 value "Salary".
015800         05  filler     col 125   pic x(7)   value spaces.
015900*
016000 01  Top-Detail type is detail.
016100     03  line + 1.
016200         05  col   2 pic zz9      source WS-Rpx.
016300         05  col   6 pic 9(9)     source WS-Top-Eno (WS-Rpx).
016400         05  col  19 pic x(40)    source WS-Top-Ename (WS-Rpx).
016500         05  col  60 pic z(8)9.99 source WS-Top-Salary (WS-Rpx).
016600         05  filler     col 125   pic x(7)   value spaces.
016700*
016800 procedure division.
016900*===================
017000*
017100 AA000-Main                  section.
017200***********************************
017300     move     current-date (1:8) to WS-Today-CCYYMMDD.
017400     perform  AA010-Open-Files.
017500     perform  AA015-Read-Parameters.
017600     open     output Print-File.
017700     initiate Top-Earners-Report.
017800     perform  AA050-Build-Top-Table.
017900     perform  AA060-Report-Top-Table.
018000     terminate Top-Earners-Report.
018100     close    Print-File
018200              Employee-File.
018300     goback.
018400*
018500 AA000-Exit.  exit section.
018600*
018700 AA010-Open-Files             section.
018800*************************************
018900*
019000     open     input Employee-File.
019100     if       Emp-File-Status not = "00"
019200              display HR001
019300              move     1 to Return-Code
019400              goback
019500     end-if.
019600*
019700 AA010-Exit.  exit section.
019800*
019900 AA015-Read-Parameters        section.
020000*************************************
020100*
020200* Param card is optional - if absent or its limit field is zero
020300* the default of 5 set at WS-Limit above stands.
020400*
020500     open     input HR-Param-File.
020600     if       Prm-File-Status = "00"
020700              read HR-Param-File next record
020800                   at end move "N" to WS-Prm-Found
020900                   not at end move "Y" to WS-Prm-Found
021000              end-read
021100              if   Param-Card-Found and Prm-Top-Limit > zero
021200                   move Prm-Top-Limit to WS-Limit
021300              end-if
021400              close HR-Param-File
021500     end-if.
021600*
021700 AA015-Exit.  exit section.
021800*
021900 AA050-Build-Top-Table        section.
022000*************************************
022100*
022200     perform  AA051-Read-Employee.
022300     perform  AA052-Process-Employee until Emp-Eof.
022400*
022500 AA050-Exit.  exit section.
022600*
022700 AA051-Read-Employee.
022800     read     Employee-File next record
022900         at end move "Y" to WS-Emp-Eof
023000     end-read.
023100*
023200 AA052-Process-Employee.
023300     if       Emp-Active
023400              perform AA053-Consider-For-Top
023500     end-if.
023600     perform  AA051-Read-Employee.
023700*
023800 AA053-Consider-For-Top.
023900     if       WS-Top-Count < WS-Limit
024000              perform  AA055-Find-Insert-Position
024100              perform  AA056-Shift-Down-And-Insert
024200              add      1 to WS-Top-Count
024300     else
024400         if   WS-Top-Count > zero
024500         and  Emp-Salary > WS-Top-Salary (WS-Top-Count)
024600              perform  AA055-Find-Insert-Position
024700              perform  AA057-Shift-Down-Discard-Last
024800         end-if
024900     end-if.
025000*
025100 AA055-Find-Insert-Position.
025200     move     1 to WS-Ins-Idx.
025300     perform  AA055-Scan-Table
025400         varying WS-Ins-Idx from 1 by 1
025500         until   WS-Ins-Idx > WS-Top-Count
025600            or   Emp-Salary > WS-Top-Salary (WS-Ins-Idx).
025700*
025800 AA055-Scan-Table.
025900     continue.
026000*
026100 AA056-Shift-Down-And-Insert.
026200     perform  AA056-Shift-One
026300         varying WS-Shx from WS-Top-Count by -1
026400         until   WS-Shx < WS-Ins-Idx.
026500     move     Emp-No   to WS-Top-Eno   (WS-Ins-Idx).
026600     move     Emp-Name to WS-Top-Ename (WS-Ins-Idx).
026700     move     Emp-Salary to WS-Top-Salary (WS-Ins-Idx).
026800*
026900 AA056-Shift-One.
027000     move  WS-Top-Entry (WS-Shx) to WS-Top-Entry (WS-Shx + 1).
027100*
027200 AA057-Shift-Down-Discard-Last.
027300     perform  AA057-Shift-One
027400         varying WS-Shx from WS-Top-Count by -1
027500         until   WS-Shx <= WS-Ins-Idx.
027600     move     Emp-No   to WS-Top-Eno   (WS-Ins-Idx).
027700     move     Emp-Name to WS-Top-Ename (WS-Ins-Idx).
027800     move     Emp-Salary to WS-Top-Salary (WS-Ins-Idx).
027900*
028000 AA057-Shift-One.
028100     move  WS-Top-Entry (WS-Shx - 1) to WS-Top-Entry (WS-Shx).
028200*
028300 AA060-Report-Top-Table       section.
028400*************************************
028500*
028600     move     zero to WS-Rpx.
028700     perform  AA061-Report-One-Entry
028800         varying WS-Rpx from 1 by 1
028900         until   WS-Rpx > WS-Top-Count.
029000*
029100 AA060-Exit.  exit section.
029200*
029300 AA061-Report-One-Entry.
029400     add      1 to WS-Rec-Cnt.
029500     generate Top-Detail.
029600*
