000100* 11/04/26 jko - Created for HRMS batch extract read.
000200 fd  Department-File.
000300     copy "wsdept.cob".
000400*
