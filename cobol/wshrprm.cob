000100*****************************************************
000200*                                                   *
000300*  Record Definition For HR Reporting Run           *
000400*           Parameter Card                         *
000500*     Uses RRN = 1                                  *
000600*****************************************************
000700*  File size 21 bytes padded to 64 by filler.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 30/07/12 skw - Created for hisaldpt threshold entry.
001200* 11/04/26 jko - Top-Limit and Recent-Months added, widened
001300*                to cover topearn and recentjn as well.
001400* 10/08/26 jko - Moved the three field remarks off their pic
001500*                lines - bare in-line * is not a comment here.
001600*
001700 01  HR-Param-Record.
001800*        Prm-Top-Limit    - topearn rank count, defaults to 5.
001900     03  Prm-Top-Limit         pic 999.
002000*        Prm-Recent-Months - recentjn window, defaults to 6.
002100     03  Prm-Recent-Months     pic 999.
002200*        Prm-Salary-Thresh - hisaldpt cutoff, no built-in default.
002300     03  Prm-Salary-Thresh     pic s9(9)v99.
002400     03  filler                pic x(43).
002500*
