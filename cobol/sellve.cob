000100* 11/04/26 jko - Created for HRMS batch extract read.
000200     select  Leave-File     assign       "LEAVE.DAT"
000300                            organization line sequential
000400                            status       Lve-File-Status.
000500*
