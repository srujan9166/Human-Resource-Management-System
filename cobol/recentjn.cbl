000100      ************************************************************
000200      *                                                          *
000300      *              Recent Joiners Reporting                   *
000400      *                                                          *
000500      *         Uses RW (Report Writer for prints)               *
000600      *                                                          *
000700      ************************************************************
000800*
000900 identification          division.
001000*================================
001100*
001200 program-id.        recentjn.
001300 author.            D. A. Pruitt.
001400 installation.      Meridian Data Services, Inc.
001500 date-written.      07/02/1984.
001600 date-compiled.
001700 security.          Copyright (C) 1984-2026, Meridian Data
001800                    Services, Inc.  All Rights Reserved.
001900*
002000** Remarks.          Lists employees who joined within the last
002100**                   N whole calendar months of the run date.  N
002200**                   (Prm-Recent-Months) comes from the HR run
002300**                   parameter card, default 6 if the card is
002400**                   missing or its field is zero.
002500**
002600** Version.          See Prog-Name In Ws.
002700**
002800** Called Modules.   None.
002900**
003000** Files used :
003100**                   hrparm.    Run parameter card (optional).
003200**                   employee.  Employee Master.
003300**                   recentjn.rpt  Output report.
003400**
003500* Change Log.
003600* ****************************************************************
003700* 07/02/84 dap - 1.0.00 Created.
003800* 14/05/89 dap -    .01 Future join dates now included, matching
003900*                        revised new-hire pre-start reporting.
004000* 19/11/98 dap - Y2K review - elapsed-months math re-proved on
004100*                        century rollover test dates, no change.
004200* 11/09/05 skw -    .02 Dropped the old 90-day window in favour
004300*                        of the whole-month elapsed calculation.
004400* 11/04/26 jko - 2.0.00 Recast for HRMS nightly/on-demand batch,
004500*                        reads flat files per extract feed HR-228.
004600* ****************************************************************
004700*
004800 environment             division.
004900*================================
005000*
005100 configuration           section.
005200 special-names.
005300     C01                  is Top-Of-Form.
005400*
005500 input-output            section.
005600 file-control.
005700 copy "selhrprm.cob".
005800 copy "selemp.cob".
005900 copy "selprint.cob".
006000*
006100 data                    division.
006200*================================
006300*
006400 file section.
006500*
006600 copy "fdhrprm.cob".
006700 copy "fdemp.cob".
006800*
006900 fd  Print-File
007000     reports are Recent-Joiners-Report.
007100*
007200 working-storage section.
007300*-----------------------
007400 77  Prog-Name               pic x(18) value "recentjn (2.0.00)".
007500*
007600 01  WS-File-Status.
007700     03  Emp-File-Status      pic xx    value spaces.
007800     03  Prm-File-Status      pic xx    value spaces.
007900     03  Prt-File-Status      pic xx    value spaces.
008000     03  filler               pic x     value space.
008100*
008200 01  WS-Report-Name          pic x(12) value "RECENTJN.RPT".
008300 01  WS-Report-Name-Brk redefines WS-Report-Name.
008400     03  WS-Rpt-Base          pic x(8).
008500     03  WS-Rpt-Dot           pic x(1).
008600     03  WS-Rpt-Ext           pic x(3).
008700*
008800 01  WS-Switches.
008900     03  WS-Emp-Eof           pic x     value "N".
009000         88  Emp-Eof              value "Y".
009100     03  WS-Prm-Found         pic x     value "N".
009200         88  Param-Card-Found     value "Y".
009300     03  filler               pic x     value space.
009400*
009500 01  WS-Counters.
009600     03  WS-Months-Param      binary-short unsigned value 6.
009700     03  WS-Elapsed-Months    pic s9(5)  comp       value zero.
009800     03  WS-Year-Part         pic s9(7)  comp       value zero.
009900     03  WS-Rec-Cnt           pic 9(5)   comp       value zero.
010000     03  filler               pic x     value space.
010100*
010200 01  WS-Today.
010300     03  WS-Today-CCYYMMDD    pic 9(8).
010400     03  filler               pic x(1).
010500 01  WS-Today-Brk redefines WS-Today.
010600     03  WS-Today-CC          pic 99.
010700     03  WS-Today-YY          pic 99.
010800     03  WS-Today-MM          pic 99.
010900     03  WS-Today-DD          pic 99.
011000     03  filler               pic x(1).
011100 01  WS-Today-Ccyy-Alt redefines WS-Today.
011200     03  WS-Today-Ccyy        pic 9(4).
011300     03  filler               pic x(5).
011400*
011500 01  Error-Messages.
011600     03  HR001            pic x(40) value
011700         "HR001 Employee File not found - aborting".
011800     03  filler               pic x     value space.
011900*
012000 Report section.
012100***************
012200*
012300 RD  Recent-Joiners-Report
012400     Page Limit   60
012500     Heading      1
012600     First Detail 5
012700     Last  Detail 56.
012800*
012900 01  Rjn-Rpt-Head  Type Page Heading.
013000     03  line  1.
013100         05  col   1     pic x(18)   source Prog-Name.
013200         05  col  50     pic x(19)   value "HRMS Reporting Batch".
013300         05  col  90     pic 9(8)    source WS-Today-CCYYMMDD.
013400     03  line  2.
013500         05  col   1             value "Recent Joiners Report".
013600         05  col  70     pic x(5)    value "Page ".
013700         05  col  75     pic zz9     source Page-Counter.
013800     03  line  4.
013900         05  col   1                 value "Employee-Id".
014000         05  col  14                 value "Name".
014100         05  col  55                 value "Joining-Date".
014200         05  filler     col 125   pic x(7)   value spaces.
014300*
014400 01  Rjn-Detail type is detail.
014500     03  line + 1.
014600         05  col   1   pic 9(9)     source Emp-No.
014700         05  col  14   pic x(40)    source Emp-Name.
014800         05  col  55   pic 9(8)     source Emp-Join-Date.
014900         05  filler     col 125   pic x(7)   value spaces.
015000*
015100 procedure division.
015200*===================
015300*
015400 AA000-Main                  section.
015500***********************************
015600     move     current-date (1:8) to WS-Today-CCYYMMDD.
015700     perform  AA010-Open-Files.
015800     perform  AA015-Read-Parameters.
015900     open     output Print-File.
016000     initiate Recent-Joiners-Report.
016100     perform  AA050-Scan-Employees.
016200     terminate Recent-Joiners-Report.
016300     close    Print-File
016400              Employee-File.
016500     goback.
016600*
016700 AA000-Exit.  exit section.
016800*
016900 AA010-Open-Files             section.
017000*************************************
017100*
017200     open     input Employee-File.
017300     if       Emp-File-Status not = "00"
017400              display HR001
017500              move     1 to Return-Code
017600              goback
017700     end-if.
017800*
017900 AA010-Exit.  exit section.
018000*
018100 AA015-Read-Parameters        section.
018200*************************************
018300*
018400     open     input HR-Param-File.
018500     if       Prm-File-Status = "00"
018600              read HR-Param-File next record
018700                   at end move "N" to WS-Prm-Found
018800                   not at end move "Y" to WS-Prm-Found
018900              end-read
019000              if   Param-Card-Found and Prm-Recent-Months > zero
019100                   move Prm-Recent-Months to WS-Months-Param
019200              end-if
019300              close HR-Param-File
019400     end-if.
019500*
019600 AA015-Exit.  exit section.
019700*
019800 AA050-Scan-Employees         section.
019900*************************************
020000*
020100     perform  AA051-Read-Employee.
020200     perform  AA052-Process-Employee until Emp-Eof.
020300*
020400 AA050-Exit.  exit section.
020500*
020600 AA051-Read-Employee.
020700     read     Employee-File next record
020800         at end move "Y" to WS-Emp-Eof
020900     end-read.
021000*
021100 AA052-Process-Employee.
021200     if       Emp-Join-Date not = zero
021300              perform AA053-Compute-Elapsed
021400              if      WS-Elapsed-Months <= WS-Months-Param
021500                      add  1 to WS-Rec-Cnt
021600                      generate Rjn-Detail
021700              end-if
021800     end-if.
021900     perform  AA051-Read-Employee.
022000*
022100 AA053-Compute-Elapsed.
022200     compute  WS-Year-Part =
022300              (WS-Today-CC * 100 + WS-Today-YY) -
022400              (Emp-Join-CC * 100 + Emp-Join-YY).
022500     compute  WS-Elapsed-Months =
022600              (WS-Year-Part * 12) + (WS-Today-MM - Emp-Join-MM).
022700     if       WS-Today-DD < Emp-Join-DD
022800              subtract 1 from WS-Elapsed-Months
022900     end-if.
023000*
