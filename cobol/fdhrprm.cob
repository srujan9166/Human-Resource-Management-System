000100* 30/07/12 skw - Created for hisaldpt threshold entry.
000200 fd  HR-Param-File.
000300     copy "wshrprm.cob".
000400*
