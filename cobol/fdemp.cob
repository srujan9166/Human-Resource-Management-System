000100* 11/04/26 jko - Created for HRMS batch extract read.
000200 fd  Employee-File.
000300     copy "wsemp.cob".
000400*
