000100*****************************************************
000200*                                                   *
000300*  Record Definition For Department Master         *
000400*           File                                   *
000500*     Uses Dept-No as key                          *
000600*****************************************************
000700*  File size 68 bytes.
000800*
000900* 14/06/84 rlm - Created.
001000* 02/09/87 rlm - Dept-Mgr-No added to match Emp-Mgr-No tie-up.
001100* 08/03/04 skw - Dept-Name widened 24 to 40.
001200* 10/08/26 jko - Moved Dept-Mgr-No remark off the pic line - bare
001300*                in-line * is not a comment here.
001400*
001500 01  HR-Department-Record.
001600     03  Dept-No               pic 9(9).
001700     03  Dept-Name             pic x(40).
001800*        Dept-Mgr-No zero means no manager is set.
001900     03  Dept-Mgr-No           pic 9(9).
002000     03  filler                pic x(10).
002100*
