000100      ************************************************************
000200      *                                                          *
000300      *               Leave Type Stats Reporting                *
000400      *                                                          *
000500      *         Uses RW (Report Writer for prints)               *
000600      *                                                          *
000700      ************************************************************
000800*
000900 identification          division.
001000*================================
001100*
001200 program-id.        lvtypest.
001300 author.            S. K. Wray.
001400 installation.      Meridian Data Services, Inc.
001500 date-written.      11/04/1987.
001600 date-compiled.
001700 security.          Copyright (C) 1987-2026, Meridian Data
001800                    Services, Inc.  All Rights Reserved.
001900*
002000** Remarks.          Groups leave requests by leave type, giving
002100**                   the request count and the approved, pending
002200**                   and rejected sub-counts for each type.  Leave
002300**                   records carrying no leave type are dropped
002400**                   before grouping.
002500**
002600** Version.          See Prog-Name In Ws.
002700**
002800** Called Modules.   None.
002900**
003000** Files used :
003100**                   leave.      Leave Master.
003200**                   lvtypest.rpt  Output report.
003300**
003400* Change Log.
003500* ****************************************************************
003600* 11/04/87 skw - 1.0.00 Created.
003700* 19/11/98 dap - Y2K review of date fields - no change required.
003800* 08/03/04 skw -    .01 Re-keyed for Lve-Status full word values.
003900* 11/04/26 jko - 2.0.00 Recast for HRMS nightly/on-demand batch,
004000*                        reads flat files per extract feed HR-228.
004100* ****************************************************************
004200*
004300 environment             division.
004400*================================
004500*
004600 configuration           section.
004700 special-names.
004800     C01                  is Top-Of-Form.
004900*
005000 input-output            section.
005100 file-control.
005200 copy "sellve.cob".
005300 copy "selprint.cob".
005400*
005500 data                    division.
005600*================================
005700*
005800 file section.
005900*
006000 copy "fdlve.cob".
006100*
006200 fd  Print-File
006300     reports are Leave-Type-Stats-Report.
006400*
006500 working-storage section.
006600*-----------------------
006700 77  Prog-Name               pic x(18) value "lvtypest (2.0.00)".
006800*
006900 01  WS-File-Status.
007000     03  Lve-File-Status      pic xx    value spaces.
007100     03  Prt-File-Status      pic xx    value spaces.
007200     03  filler               pic x     value space.
007300*
007400 01  WS-Report-Name          pic x(12) value "LVTYPEST.RPT".
007500 01  WS-Report-Name-Brk redefines WS-Report-Name.
007600     03  WS-Rpt-Base          pic x(8).
007700     03  WS-Rpt-Dot           pic x(1).
007800     03  WS-Rpt-Ext           pic x(3).
007900*
008000 01  WS-Switches.
008100     03  WS-Lve-Eof           pic x     value "N".
008200         88  Lve-Eof              value "Y".
008300     03  filler               pic x     value space.
008400*
008500 01  WS-Counters.
008600     03  WS-Type-Count        binary-short unsigned value zero.
008700     03  WS-Fnd-Idx           binary-short unsigned value zero.
008800     03  WS-Rpx               binary-short unsigned value zero.
008900     03  WS-Rec-Cnt           pic 9(5)   comp       value zero.
009000     03  WS-Tot-Lve           pic 9(7)   comp       value zero.
009100     03  filler               pic x     value space.
009200*
009300 01  WS-Type-Table.
009400     03  WS-Type-Entry          occurs 999 times.
009500         05  WS-Type-Name      pic x(12).
009600         05  WS-Type-Cnt       pic 9(5).
009700         05  WS-Type-Appr      pic 9(5).
009800         05  WS-Type-Pend      pic 9(5).
009900         05  WS-Type-Rej       pic 9(5).
010000         05  filler            pic x(1).
010100*
010200 01  WS-Today.
010300     03  WS-Today-CCYYMMDD    pic 9(8).
010400     03  filler               pic x(1).
010500 01  WS-Today-Brk redefines WS-Today.
010600     03  WS-Today-CC          pic 99.
010700     03  WS-Today-YY          pic 99.
010800     03  WS-Today-MM          pic 99.
010900     03  WS-Today-DD          pic 99.
011000     03  filler               pic x(1).
011100 01  WS-Today-Ccyy-Alt redefines WS-Today.
011200     03  WS-Today-Ccyy        pic 9(4).
011300     03  filler               pic x(5).
011400*
011500 01  Error-Messages.
011600     03  HR004            pic x(40) value
011700         "HR004 Leave File not found - aborting".
011800     03  filler               pic x     value space.
011900*
012000 Report section.
012100***************
012200*
012300 RD  Leave-Type-Stats-Report
012400     control      Final
012500     Page Limit   60
012600     Heading      1
012700     First Detail 5
012800     Last  Detail 56.
012900*
013000 01  Lts-Rpt-Head  Type Page Heading.
013100     03  line  1.
013200         05  col   1     pic x(18)   source Prog-Name.
013300         05  col  50     pic x(19)   value "HRMS Reporting Batch".
013400         05  col  90     pic 9(8)    source WS-Today-CCYYMMDD.
013500     03  line  2.
013600         05  col   1         value "Leave Type Stats Report".
013700         05  col  70     pic x(5)    value "Page ".
013800         05  col  75     pic zz9     source Page-Counter.
013900     03  line  4.
014000         05  col   1                 value "Leave-Type".
014100         05  col  14                 value "Count".
014200         05  col  20                 value "Approv".
014300         05  col  27                 value "Pend".
014400         05  col  33                 value "Rejec".
014500         05  filler     col 125   pic x(7)   value spaces.
014600*
014700 01  Lts-Detail type is detail.
014800     03  line + 1.
014900         05  col   1   pic x(12)  source WS-Type-Name (WS-Rpx).
015000         05  col  14   pic zzzz9  source WS-Type-Cnt  (WS-Rpx).
015100         05  col  20   pic zzzz9  source WS-Type-Appr (WS-Rpx).
015200         05  col  27   pic zzzz9  source WS-Type-Pend (WS-Rpx).
015300         05  col  33   pic zzzz9  source WS-Type-Rej  (WS-Rpx).
015400         05  filler     col 125   pic x(7)   value spaces.
015500*
015600 01  Lts-Final-Foot type is control footing Final.
015700     03  line + 2.
015800         05  col   1     pic x(13) value "Total Leaves:".
015900         05  col  14     pic zzzzzz9 source WS-Tot-Lve.
016000         05  filler     col 125   pic x(7)   value spaces.
016100*
016200 procedure division.
016300*===================
016400*
016500 AA000-Main                  section.
016600***********************************
016700     move     current-date (1:8) to WS-Today-CCYYMMDD.
016800     perform  AA010-Open-Files.
016900     open     output Print-File.
017000     initiate Leave-Type-Stats-Report.
017100     perform  AA050-Scan-Leaves.
017200     perform  AA060-Report-Types.
017300     terminate Leave-Type-Stats-Report.
017400     close    Print-File
017500              Leave-File.
017600     goback.
017700*
017800 AA000-Exit.  exit section.
017900*
018000 AA010-Open-Files             section.
018100*************************************
018200*
018300     open     input Leave-File.
018400     if       Lve-File-Status not = "00"
018500              display HR004
018600              move     1 to Return-Code
018700              goback
018800     end-if.
018900*
019000 AA010-Exit.  exit section.
019100*
019200 AA050-Scan-Leaves             section.
019300*************************************
019400*
019500     perform  AA051-Read-Leave.
019600     perform  AA052-Process-Leave until Lve-Eof.
019700*
019800 AA050-Exit.  exit section.
019900*
020000 AA051-Read-Leave.
020100     read     Leave-File next record
020200         at end move "Y" to WS-Lve-Eof
020300     end-read.
020400*
020500 AA052-Process-Leave.
020600     if       Lve-Type not = spaces
020700              add  1 to WS-Tot-Lve
020800              perform AA053-Find-Or-Add-Type
020900              add  1 to WS-Type-Cnt (WS-Fnd-Idx)
021000              evaluate true
021100                  when  Lve-Approved
021200                        add 1 to WS-Type-Appr (WS-Fnd-Idx)
021300                  when  Lve-Pending
021400                        add 1 to WS-Type-Pend (WS-Fnd-Idx)
021500                  when  Lve-Rejected
021600                        add 1 to WS-Type-Rej  (WS-Fnd-Idx)
021700              end-evaluate
021800     end-if.
021900     perform  AA051-Read-Leave.
022000*
022100 AA053-Find-Or-Add-Type.
022200     move     zero to WS-Fnd-Idx.
022300     perform  AA053-Scan-Type-Table
022400         varying WS-Fnd-Idx from 1 by 1
022500         until   WS-Fnd-Idx > WS-Type-Count
022600            or   WS-Type-Name (WS-Fnd-Idx) = Lve-Type.
022700     if       WS-Fnd-Idx > WS-Type-Count
022800              add   1 to WS-Type-Count
022900              move  Lve-Type to WS-Type-Name (WS-Type-Count)
023000              move  zero     to WS-Type-Cnt  (WS-Type-Count)
023100              move  zero     to WS-Type-Appr (WS-Type-Count)
023200              move  zero     to WS-Type-Pend (WS-Type-Count)
023300              move  zero     to WS-Type-Rej  (WS-Type-Count)
023400              move  WS-Type-Count to WS-Fnd-Idx
023500     end-if.
023600*
023700 AA053-Scan-Type-Table.
023800     continue.
023900*
024000 AA060-Report-Types            section.
024100*************************************
024200*
024300     move     zero to WS-Rpx.
024400     perform  AA061-Report-One-Type
024500         varying WS-Rpx from 1 by 1
024600         until   WS-Rpx > WS-Type-Count.
024700*
024800 AA060-Exit.  exit section.
024900*
025000 AA061-Report-One-Type.
025100     add      1 to WS-Rec-Cnt.
025200     generate Lts-Detail.
025300*
