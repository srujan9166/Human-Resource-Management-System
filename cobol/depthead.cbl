000100      ************************************************************
000200      *                                                          *
000300      *            Department Headcount Reporting               *
000400      *                                                          *
000500      *         Uses RW (Report Writer for prints)               *
000600      *                                                          *
000700      ************************************************************
000800*
000900 identification          division.
001000*================================
001100*
001200 program-id.        depthead.
001300 author.            R. L. Martin.
001400 installation.      Meridian Data Services, Inc.
001500 date-written.      07/09/1984.
001600 date-compiled.
001700 security.          Copyright (C) 1984-2026, Meridian Data
001800                    Services, Inc.  All Rights Reserved.
001900*
002000** Remarks.          Counts active and inactive employees per
002100**                   department.  Employees with no department
002200**                   on file (Dept-No zero) are excluded from
002300**                   every bucket, not counted as "none".
002400**
002500** Version.          See Prog-Name In Ws.
002600**
002700** Called Modules.   None.
002800**
002900** Files used :
003000**                   employee.  Employee Master.
003100**                   depthead.rpt  Output report.
003200**
003300* Change Log.
003400* ****************************************************************
003500* 07/09/84 rlm - 1.0.00 Created.
003600* 02/09/87 rlm -    .01 Widened headcount field to 5 digits, the
003700*                        payroll office outgrew the 3-digit field.
003800* 19/11/98 dap - Y2K review of date fields - no change required.
003900* 08/03/04 skw -    .02 Re-keyed for Emp-Status full word values.
004000* 11/04/26 jko - 2.0.00 Recast for HRMS nightly/on-demand batch,
004100*                        reads flat files per extract feed HR-228.
004200* ****************************************************************
004300*
004400 environment             division.
004500*================================
004600*
004700 configuration           section.
004800 special-names.
004900     C01                  is Top-Of-Form.
005000*
005100 input-output            section.
005200 file-control.
005300 copy "selemp.cob".
005400 copy "selprint.cob".
005500*
005600 data                    division.
005700*================================
005800*
005900 file section.
006000*
006100 copy "fdemp.cob".
006200*
006300 fd  Print-File
006400     reports are Department-Headcount-Report.
006500*
006600 working-storage section.
006700*-----------------------
006800 77  Prog-Name               pic x(18) value "depthead (2.0.00)".
006900*
007000 01  WS-File-Status.
007100     03  Emp-File-Status      pic xx    value spaces.
007200     03  Prt-File-Status      pic xx    value spaces.
007300     03  filler               pic x     value space.
007400*
007500 01  WS-Report-Name          pic x(12) value "DEPTHEAD.RPT".
007600 01  WS-Report-Name-Brk redefines WS-Report-Name.
007700     03  WS-Rpt-Base          pic x(8).
007800     03  WS-Rpt-Dot           pic x(1).
007900     03  WS-Rpt-Ext           pic x(3).
008000*
008100 01  WS-Switches.
008200     03  WS-Emp-Eof           pic x     value "N".
008300         88  Emp-Eof              value "Y".
008400     03  filler               pic x     value space.
008500*
008600 01  WS-Counters.
008700     03  WS-Dept-Count        binary-short unsigned value zero.
008800     03  WS-Fnd-Idx           binary-short unsigned value zero.
008900     03  WS-Rpx               binary-short unsigned value zero.
009000     03  WS-Rec-Cnt           pic 9(5)   comp       value zero.
009100     03  WS-Tot-Employees     pic 9(7)   comp       value zero.
009200     03  filler               pic x     value space.
009300*
009400 01  WS-Dept-Table.
009500     03  WS-Dept-Entry          occurs 999 times.
009600         05  WS-Dept-No        pic 9(9).
009700         05  WS-Dept-Hc        pic 9(5).
009800         05  filler            pic x(1).
009900*
010000 01  WS-Today.
010100     03  WS-Today-CCYYMMDD    pic 9(8).
010200     03  filler               pic x(1).
010300 01  WS-Today-Brk redefines WS-Today.
010400     03  WS-Today-CC          pic 99.
010500     03  WS-Today-YY          pic 99.
010600     03  WS-Today-MM          pic 99.
010700     03  WS-Today-DD          pic 99.
010800     03  filler               pic x(1).
010900 01  WS-Today-Ccyy-Alt redefines WS-Today.
011000     03  WS-Today-Ccyy        pic 9(4).
011100     03  filler               pic x(5).
011200*
011300 01  Error-Messages.
011400     03  HR001            pic x(40) value
011500         "HR001 Employee File not found - aborting".
011600     03  filler               pic x     value space.
011700*
011800 Report section.
011900***************
012000*
012100 RD  Department-Headcount-Report
012200     control      Final
012300     Page Limit   60
012400     Heading      1
012500     First Detail 5
012600     Last  Detail 56.
012700*
012800 01  Dhd-Rpt-Head  Type Page Heading.
012900     03  line  1.
013000         05  col   1     pic x(18)   source Prog-Name.
013100         05  col  50     pic x(19)   value "HRMS Reporting Batch".
013200         05  col  90     pic 9(8)    source WS-Today-CCYYMMDD.
013300     03  line  2.
013400         05  col   1       value "Department Headcount Report".
013500         05  col  70     pic x(5)    value "Page ".
013600         05  col  75     pic zz9     source Page-Counter.
013700     03  line  4.
013800         05  col   1                 value "Department-Id".
013900         05  col  20                 value "Head-Count".
014000         05  filler     col 125   pic x(7)   value spaces.
014100*
014200 01  Dhd-Detail type is detail.
014300     03  line + 1.
014400         05  col   1   pic 9(9)   source WS-Dept-No (WS-Rpx).
014500         05  col  20   pic zzzz9  source WS-Dept-Hc (WS-Rpx).
014600         05  filler     col 125   pic x(7)   value spaces.
014700*
014800 01  Dhd-Final-Foot type is control footing Final.
014900     03  line + 2.
015000         05  col   1     pic x(19)  value "Total Departments :".
015100         05  col  21     pic zzzz9  source WS-Dept-Count.
015200     03  line + 1.
015300         05  col   1     pic x(19)  value "Total Employees   :".
015400         05  col  21     pic zzzzzz9 source WS-Tot-Employees.
015500         05  filler     col 125   pic x(7)   value spaces.
015600*
015700 procedure division.
015800*===================
015900*
016000 AA000-Main                  section.
016100***********************************
016200     move     current-date (1:8) to WS-Today-CCYYMMDD.
016300     perform  AA010-Open-Files.
016400     open     output Print-File.
016500     initiate Department-Headcount-Report.
016600     perform  AA050-Scan-Employees.
016700     perform  AA060-Report-Departments.
016800     terminate Department-Headcount-Report.
016900     close    Print-File
017000              Employee-File.
017100     goback.
017200*
017300 AA000-Exit.  exit section.
017400*
017500 AA010-Open-Files             section.
017600*************************************
017700*
017800     open     input Employee-File.
017900     if       Emp-File-Status not = "00"
018000              display HR001
018100              move     1 to Return-Code
018200              goback
018300     end-if.
018400*
018500 AA010-Exit.  exit section.
018600*
018700 AA050-Scan-Employees         section.
018800*************************************
018900*
019000     perform  AA051-Read-Employee.
019100     perform  AA052-Process-Employee until Emp-Eof.
019200*
019300 AA050-Exit.  exit section.
019400*
019500 AA051-Read-Employee.
019600     read     Employee-File next record
019700         at end move "Y" to WS-Emp-Eof
019800     end-read.
019900*
020000 AA052-Process-Employee.
020100     if       Emp-Dept-No not = zero
020200              add  1 to WS-Tot-Employees
020300              perform AA053-Find-Or-Add-Dept
020400              add  1 to WS-Dept-Hc (WS-Fnd-Idx)
020500     end-if.
020600     perform  AA051-Read-Employee.
020700*
020800 AA053-Find-Or-Add-Dept.
020900     move     zero to WS-Fnd-Idx.
021000     perform  AA053-Scan-Dept-Table
021100         varying WS-Fnd-Idx from 1 by 1
021200         until   WS-Fnd-Idx > WS-Dept-Count
021300            or   WS-Dept-No (WS-Fnd-Idx) = Emp-Dept-No.
021400     if       WS-Fnd-Idx > WS-Dept-Count
021500              add   1 to WS-Dept-Count
021600              move  Emp-Dept-No to WS-Dept-No (WS-Dept-Count)
021700              move  zero        to WS-Dept-Hc (WS-Dept-Count)
021800              move  WS-Dept-Count to WS-Fnd-Idx
021900     end-if.
022000*
022100 AA053-Scan-Dept-Table.
022200     continue.
022300*
022400 AA060-Report-Departments     section.
022500*************************************
022600*
022700     move     zero to WS-Rpx.
022800     perform  AA061-Report-One-Dept
022900         varying WS-Rpx from 1 by 1
023000         until   WS-Rpx > WS-Dept-Count.
023100*
023200 AA060-Exit.  exit section.
023300*
023400 AA061-Report-One-Dept.
023500     add      1 to WS-Rec-Cnt.
023600     generate Dhd-Detail.
023700*
