000100      ************************************************************
000200      *                                                          *
000300      *            Status Distribution Reporting                *
000400      *                                                          *
000500      *         Uses RW (Report Writer for prints)               *
000600      *                                                          *
000700      ************************************************************
000800*
000900 identification          division.
001000*================================
001100*
001200 program-id.        statdist.
001300 author.            D. A. Pruitt.
001400 installation.      Meridian Data Services, Inc.
001500 date-written.      01/19/1988.
001600 date-compiled.
001700 security.          Copyright (C) 1988-2026, Meridian Data
001800                    Services, Inc.  All Rights Reserved.
001900*
002000** Remarks.          Counts employees per Emp-Status value.  An
002100**                   employee with no status set on the master
002200**                   is counted under the literal bucket UNKNOWN
002300**                   rather than dropped, unlike the department
002400**                   reports which exclude an unset key outright.
002500**
002600** Version.          See Prog-Name In Ws.
002700**
002800** Called Modules.   None.
002900**
003000** Files used :
003100**                   employee.   Employee Master.
003200**                   statdist.rpt  Output report.
003300**
003400* Change Log.
003500* ****************************************************************
003600* 01/19/88 dap - 1.0.00 Created.
003700* 19/11/98 dap - Y2K review of date fields - no change required.
003800* 08/03/04 skw -    .01 Re-keyed for Emp-Status full word values.
003900* 11/04/26 jko - 2.0.00 Recast for HRMS nightly/on-demand batch,
004000*                        reads flat files per extract feed HR-228.
004100* ****************************************************************
004200*
004300 environment             division.
004400*================================
004500*
004600 configuration           section.
004700 special-names.
004800     C01                  is Top-Of-Form.
004900*
005000 input-output            section.
005100 file-control.
005200 copy "selemp.cob".
005300 copy "selprint.cob".
005400*
005500 data                    division.
005600*================================
005700*
005800 file section.
005900*
006000 copy "fdemp.cob".
006100*
006200 fd  Print-File
006300     reports are Status-Distrib-Report.
006400*
006500 working-storage section.
006600*-----------------------
006700 77  Prog-Name               pic x(18) value "statdist (2.0.00)".
006800*
006900 01  WS-File-Status.
007000     03  Emp-File-Status      pic xx    value spaces.
007100     03  Prt-File-Status      pic xx    value spaces.
007200     03  filler               pic x     value space.
007300*
007400 01  WS-Report-Name          pic x(12) value "STATDIST.RPT".
007500 01  WS-Report-Name-Brk redefines WS-Report-Name.
007600     03  WS-Rpt-Base          pic x(8).
007700     03  WS-Rpt-Dot           pic x(1).
007800     03  WS-Rpt-Ext           pic x(3).
007900*
008000 01  WS-Switches.
008100     03  WS-Emp-Eof           pic x     value "N".
008200         88  Emp-Eof              value "Y".
008300     03  filler               pic x     value space.
008400*
008500 01  WS-Counters.
008600     03  WS-Stat-Count        binary-short unsigned value zero.
008700     03  WS-Fnd-Idx           binary-short unsigned value zero.
008800     03  WS-Rpx               binary-short unsigned value zero.
008900     03  WS-Rec-Cnt           pic 9(5)   comp       value zero.
009000     03  WS-Tot-Emp           pic 9(7)   comp       value zero.
009100     03  filler               pic x     value space.
009200*
009300 01  WS-Work-Status           pic x(8)  value spaces.
009400*
009500 01  WS-Stat-Table.
009600     03  WS-Stat-Entry          occurs 999 times.
009700         05  WS-Stat-Name      pic x(8).
009800         05  WS-Stat-Cnt       pic 9(7).
009900         05  filler            pic x(1).
010000*
010100 01  WS-Today.
010200     03  WS-Today-CCYYMMDD    pic 9(8).
010300     03  filler               pic x(1).
010400 01  WS-Today-Brk redefines WS-Today.
010500     03  WS-Today-CC          pic 99.
010600     03  WS-Today-YY          pic 99.
010700     03  WS-Today-MM          pic 99.
010800     03  WS-Today-DD          pic 99.
010900     03  filler               pic x(1).
011000 01  WS-Today-Ccyy-Alt redefines WS-Today.
011100     03  WS-Today-Ccyy        pic 9(4).
011200     03  filler               pic x(5).
011300*
011400 01  Error-Messages.
011500     03  HR001            pic x(40) value
011600         "HR001 Employee File not found - aborting".
011700     03  filler               pic x     value space.
011800*
011900 Report section.
012000***************
012100*
012200 RD  Status-Distrib-Report
012300     control      Final
012400     Page Limit   60
012500     Heading      1
012600     First Detail 5
012700     Last  Detail 56.
012800*
012900 01  Sdt-Rpt-Head  Type Page Heading.
013000     03  line  1.
013100         05  col   1     pic x(18)   source Prog-Name.
013200         05  col  50     pic x(19)   value "HRMS Reporting Batch".
013300         05  col  90     pic 9(8)    source WS-Today-CCYYMMDD.
013400     03  line  2.
013500         05  col   1         value "Status Distribution Report".
013600         05  col  70     pic x(5)    value "Page ".
013700         05  col  75     pic zz9     source Page-Counter.
013800     03  line  4.
013900         05  col   1                 value "Status".
014000         05  col  14                 value "Count".
014100         05  filler     col 125   pic x(7)   value spaces.
014200*
014300 01  Sdt-Detail type is detail.
014400     03  line + 1.
014500         05  col   1   pic x(8)   source WS-Stat-Name (WS-Rpx).
014600         05  col  14   pic zzzzzz9 source WS-Stat-Cnt (WS-Rpx).
014700         05  filler     col 125   pic x(7)   value spaces.
014800*
014900 01  Sdt-Final-Foot type is control footing Final.
015000     03  line + 2.
015100         05  col   1     pic x(17) value "Total Employees :".
015200         05  col  19     pic zzzzzz9 source WS-Tot-Emp.
015300         05  filler     col 125   pic x(7)   value spaces.
015400*
015500 procedure division.
015600*===================
015700*
015800 AA000-Main                  section.
015900***********************************
016000     move     current-date (1:8) to WS-Today-CCYYMMDD.
016100     perform  AA010-Open-Files.
016200     open     output Print-File.
016300     initiate Status-Distrib-Report.
016400     perform  AA050-Scan-Employees.
016500     perform  AA060-Report-Statuses.
016600     terminate Status-Distrib-Report.
016700     close    Print-File
016800              Employee-File.
016900     goback.
017000*
017100 AA000-Exit.  exit section.
017200*
017300 AA010-Open-Files             section.
017400*************************************
017500*
017600     open     input Employee-File.
017700     if       Emp-File-Status not = "00"
017800              display HR001
017900              move     1 to Return-Code
018000              goback
018100     end-if.
018200*
018300 AA010-Exit.  exit section.
018400*
018500 AA050-Scan-Employees          section.
018600*************************************
018700*
018800     perform  AA051-Read-Employee.
018900     perform  AA052-Process-Employee until Emp-Eof.
019000*
019100 AA050-Exit.  exit section.
019200*
019300 AA051-Read-Employee.
019400     read     Employee-File next record
019500         at end move "Y" to WS-Emp-Eof
019600     end-read.
019700*
019800 AA052-Process-Employee.
019900     add      1 to WS-Tot-Emp.
020000     if       Emp-Status = spaces
020100              move "UNKNOWN " to WS-Work-Status
020200     else
020300              move Emp-Status to WS-Work-Status
020400     end-if.
020500     perform  AA053-Find-Or-Add-Status.
020600     add      1 to WS-Stat-Cnt (WS-Fnd-Idx).
020700     perform  AA051-Read-Employee.
020800*
020900 AA053-Find-Or-Add-Status.
021000     move     zero to WS-Fnd-Idx.
021100     perform  AA053-Scan-Stat-Table
021200         varying WS-Fnd-Idx from 1 by 1
021300         until   WS-Fnd-Idx > WS-Stat-Count
021400            or   WS-Stat-Name (WS-Fnd-Idx) = WS-Work-Status.
021500     if       WS-Fnd-Idx > WS-Stat-Count
021600              add   1 to WS-Stat-Count
021700              move  WS-Work-Status to WS-Stat-Name (WS-Stat-Count)
021800              move  zero           to WS-Stat-Cnt  (WS-Stat-Count)
021900              move  WS-Stat-Count  to WS-Fnd-Idx
022000     end-if.
022100*
022200 AA053-Scan-Stat-Table.
022300     continue.
022400*
022500 AA060-Report-Statuses         section.
022600*************************************
022700*
022800     move     zero to WS-Rpx.
022900     perform  AA061-Report-One-Status
023000         varying WS-Rpx from 1 by 1
023100         until   WS-Rpx > WS-Stat-Count.
023200*
023300 AA060-Exit.  exit section.
023400*
023500 AA061-Report-One-Status.
023600     add      1 to WS-Rec-Cnt.
023700     generate Sdt-Detail.
023800*
