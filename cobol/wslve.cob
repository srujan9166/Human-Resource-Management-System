000100*****************************************************
000200*                                                   *
000300*  Record Definition For Leave                     *
000400*           File                                   *
000500*     Uses Lve-No as key                           *
000600*****************************************************
000700*  File size 48 bytes.
000800*
000900* 21/01/91 dap - Created - leave tracking split off Emp-His.
001000* 19/11/98 dap - Y2K review - no date fields held, no change.
001100* 08/03/04 skw - Lve-Status widened 1 to 8 (full word, not code).
001200* 10/08/26 jko - Moved Lve-Type remark off the pic line - bare
001300*                in-line * is not a comment here.
001400*
001500 01  HR-Leave-Record.
001600     03  Lve-No                pic 9(9).
001700     03  Lve-Emp-No            pic 9(9).
001800*        Lve-Type holds SICK, CASUAL, EARNED etc - not edited.
001900     03  Lve-Type              pic x(12).
002000     03  Lve-Status            pic x(8).
002100         88  Lve-Approved          value "APPROVED".
002200         88  Lve-Pending           value "PENDING ".
002300         88  Lve-Rejected          value "REJECTED".
002400     03  filler                pic x(10).
002500*
