000100      ************************************************************
000200      *                                                          *
000300      *           High-Salary Departments Reporting              *
000400      *                                                          *
000500      *         Uses RW (Report Writer for prints)               *
000600      *                                                          *
000700      ************************************************************
000800*
000900 identification          division.
001000*================================
001100*
001200 program-id.        hisaldpt.
001300 author.            S. K. Wray.
001400 installation.      Meridian Data Services, Inc.
001500 date-written.      08/14/1985.
001600 date-compiled.
001700 security.          Copyright (C) 1985-2026, Meridian Data
001800                    Services, Inc.  All Rights Reserved.
001900*
002000** Remarks.          Lists departments whose average salary
002100**                   exceeds a threshold supplied on the HR run
002200**                   parameter card (Prm-Salary-Thresh).  There
002300**                   is no built-in default - the card must carry
002400**                   a non-zero threshold or the run is aborted.
002500**
002600** Version.          See Prog-Name In Ws.
002700**
002800** Called Modules.   None.
002900**
003000** Files used :
003100**                   hrparm.    Run parameter card (mandatory).
003200**                   employee.  Employee Master.
003300**                   hisaldpt.rpt  Output report.
003400**
003500* Change Log.
003600* ****************************************************************
003700* 08/14/85 skw - 1.0.00 Created for Compensation Review Board ad
003800*                        hoc request, made a standing nightly job
003900*                        by payroll office memo dated 12/85.
004000* 19/11/98 dap - Y2K review of date fields - no change required.
004100* 30/07/12 skw -    .01 Threshold moved off a compiled literal and
004200*                        onto the run parameter card.
004300* 11/04/26 jko - 2.0.00 Recast for HRMS nightly/on-demand batch,
004400*                        reads flat files per extract feed HR-228.
004500* 10/08/26 jko -    .01 Printed Avg-Salary was truncated, not
004600*                        rounded - added WS-Dept-Avg-Rnd so the
004700*                        threshold test still uses the unrounded
004800*                        figure, per HR-241 audit finding.
004900* ****************************************************************
005000*
005100 environment             division.
005200*================================
005300*
005400 configuration           section.
005500 special-names.
005600     C01                  is Top-Of-Form.
005700*
005800 input-output            section.
005900 file-control.
006000 copy "selhrprm.cob".
006100 copy "selemp.cob".
006200 copy "selprint.cob".
006300*
006400 data                    division.
006500*================================
006600*
006700 file section.
006800*
006900 copy "fdhrprm.cob".
007000 copy "fdemp.cob".
007100*
007200 fd  Print-File
007300     reports are High-Salary-Depts-Report.
007400*
007500 working-storage section.
007600*-----------------------
007700 77  Prog-Name               pic x(18) value "hisaldpt (2.0.00)".
007800*
007900 01  WS-File-Status.
008000     03  Emp-File-Status      pic xx    value spaces.
008100     03  Prm-File-Status      pic xx    value spaces.
008200     03  Prt-File-Status      pic xx    value spaces.
008300     03  filler               pic x     value space.
008400*
008500 01  WS-Report-Name          pic x(12) value "HISALDPT.RPT".
008600 01  WS-Report-Name-Brk redefines WS-Report-Name.
008700     03  WS-Rpt-Base          pic x(8).
008800     03  WS-Rpt-Dot           pic x(1).
008900     03  WS-Rpt-Ext           pic x(3).
009000*
009100 01  WS-Switches.
009200     03  WS-Emp-Eof           pic x     value "N".
009300         88  Emp-Eof              value "Y".
009400     03  WS-Prm-Found         pic x     value "N".
009500         88  Param-Card-Found     value "Y".
009600     03  filler               pic x     value space.
009700*
009800 01  WS-Counters.
009900     03  WS-Dept-Count        binary-short unsigned value zero.
010000     03  WS-Fnd-Idx           binary-short unsigned value zero.
010100     03  WS-Rpx               binary-short unsigned value zero.
010200     03  WS-Rec-Cnt           pic 9(5)   comp       value zero.
010300     03  filler               pic x     value space.
010400*
010500 01  WS-Threshold            pic s9(9)v99 value zero.
010600*
010700 01  WS-Dept-Avg-Rnd          pic s9(9)v99 value zero.
010800*
010900 01  WS-Dept-Table.
011000     03  WS-Dept-Entry          occurs 999 times.
011100         05  WS-Dept-No        pic 9(9).
011200         05  WS-Dept-Sum       pic s9(11)v99 comp-3.
011300         05  WS-Dept-Cnt       pic 9(7).
011400         05  WS-Dept-Avg       pic s9(9)v99.
011500         05  filler            pic x(1).
011600*
011700 01  WS-Today.
011800     03  WS-Today-CCYYMMDD    pic 9(8).
011900     03  filler               pic x(1).
012000 01  WS-Today-Brk redefines WS-Today.
012100     03  WS-Today-CC          pic 99.
012200     03  WS-Today-YY          pic 99.
012300     03  WS-Today-MM          pic 99.
012400     03  WS-Today-DD          pic 99.
012500     03  filler               pic x(1).
012600 01  WS-Today-Ccyy-Alt redefines WS-Today.
012700     03  WS-Today-Ccyy        pic 9(4).
012800     03  filler               pic x(5).
012900*
013000 01  Error-Messages.
013100     03  HR001            pic x(40) value
013200         "HR001 Employee File not found - aborting".
013300     03  HR003            pic x(40) value
013400         "HR003 No salary threshold on parm card".
013500     03  filler               pic x     value space.
013600*
013700 Report section.
013800***************
013900*
014000 RD  High-Salary-Depts-Report
014100     Page Limit   60
014200     Heading      1
014300     First Detail 5
014400     Last  Detail 56.
014500*
014600 01  Hsd-Rpt-Head  Type Page Heading.
014700     03  line  1.
014800         05  col   1     pic x(18)   source Prog-Name.
014900         05  col  50     pic x(19)   value "HRMS Reporting Batch".
015000         05  col  90     pic 9(8)    source WS-Today-CCYYMMDD.
015100     03  line  2.
015200         05  col   1     value "High-Salary Departments Report".
015300         05  col  70     pic x(5)    value "Page ".
015400         05  col  75     pic zz9     source Page-Counter.
015500     03  line  4.
015600         05  col   1                 value "Department-Id".
015700         05  col  20                 value "Avg-Salary".
015800         05  filler     col 125   pic x(7)   value spaces.
015900*
016000 01  Hsd-Detail type is detail.
016100     03  line + 1.
016200         05  col   1   pic 9(9)       source WS-Dept-No (WS-Rpx).
016300         05  col  20   pic z(8)9.99   source WS-Dept-Avg-Rnd.
016400         05  filler     col 125   pic x(7)   value spaces.
016500*
016600 procedure division.
016700*===================
016800*
016900 AA000-Main                  section.
017000***********************************
017100     move     current-date (1:8) to WS-Today-CCYYMMDD.
017200     perform  AA010-Open-Files.
017300     perform  AA015-Read-Parameters.
017400     open     output Print-File.
017500     initiate High-Salary-Depts-Report.
017600     perform  AA050-Scan-Employees.
017700     perform  AA055-Compute-Averages.
017800     perform  AA060-Report-Departments.
017900     terminate High-Salary-Depts-Report.
018000     close    Print-File
018100              Employee-File.
018200     goback.
018300*
018400 AA000-Exit.  exit section.
018500*
018600 AA010-Open-Files             section.
018700*************************************
018800*
018900     open     input Employee-File.
019000     if       Emp-File-Status not = "00"
019100              display HR001
019200              move     1 to Return-Code
019300              goback
019400     end-if.
019500*
019600 AA010-Exit.  exit section.
019700*
019800 AA015-Read-Parameters        section.
019900*************************************
020000*
020100     open     input HR-Param-File.
020200     if       Prm-File-Status = "00"
020300              read HR-Param-File next record
020400                   at end move "N" to WS-Prm-Found
020500                   not at end move "Y" to WS-Prm-Found
020600              end-read
020700              close HR-Param-File
020800     end-if.
020900     if       not Param-Card-Found or Prm-Salary-Thresh = zero
021000              display HR003
021100              close Employee-File
021200              move  1 to Return-Code
021300              goback
021400     end-if.
021500     move     Prm-Salary-Thresh to WS-Threshold.
021600*
021700 AA015-Exit.  exit section.
021800*
021900 AA050-Scan-Employees         section.
022000*************************************
022100*
022200     perform  AA051-Read-Employee.
022300     perform  AA052-Process-Employee until Emp-Eof.
022400*
022500 AA050-Exit.  exit section.
022600*
022700 AA051-Read-Employee.
022800     read     Employee-File next record
022900         at end move "Y" to WS-Emp-Eof
023000     end-read.
023100*
023200 AA052-Process-Employee.
023300     if       Emp-Dept-No not = zero
023400              perform AA053-Find-Or-Add-Dept
023500              add  Emp-Salary to WS-Dept-Sum (WS-Fnd-Idx)
023600              add  1          to WS-Dept-Cnt (WS-Fnd-Idx)
023700     end-if.
023800     perform  AA051-Read-Employee.
023900*
024000 AA053-Find-Or-Add-Dept.
024100     move     zero to WS-Fnd-Idx.
024200     perform  AA053-Scan-Dept-Table
024300         varying WS-Fnd-Idx from 1 by 1
024400         until   WS-Fnd-Idx > WS-Dept-Count
024500            or   WS-Dept-No (WS-Fnd-Idx) = Emp-Dept-No.
024600     if       WS-Fnd-Idx > WS-Dept-Count
024700              add   1 to WS-Dept-Count
024800              move  Emp-Dept-No to WS-Dept-No  (WS-Dept-Count)
024900              move  zero        to WS-Dept-Sum (WS-Dept-Count)
025000              move  zero        to WS-Dept-Cnt (WS-Dept-Count)
025100              move  WS-Dept-Count to WS-Fnd-Idx
025200     end-if.
025300*
025400 AA053-Scan-Dept-Table.
025500     continue.
025600*
025700 AA055-Compute-Averages       section.
025800*************************************
025900*
026000     move     zero to WS-Fnd-Idx.
026100     perform  AA056-Compute-One-Average
026200         varying WS-Fnd-Idx from 1 by 1
026300         until   WS-Fnd-Idx > WS-Dept-Count.
026400*
026500 AA055-Exit.  exit section.
026600*
026700 AA056-Compute-One-Average.
026800     if       WS-Dept-Cnt (WS-Fnd-Idx) > zero
026900              compute WS-Dept-Avg (WS-Fnd-Idx) =
027000                      WS-Dept-Sum (WS-Fnd-Idx) /
027100                      WS-Dept-Cnt (WS-Fnd-Idx)
027200     end-if.
027300*
027400 AA060-Report-Departments     section.
027500*************************************
027600*
027700     move     zero to WS-Rpx.
027800     perform  AA061-Report-One-Dept
027900         varying WS-Rpx from 1 by 1
028000         until   WS-Rpx > WS-Dept-Count.
028100*
028200 AA060-Exit.  exit section.
028300*
028400 AA061-Report-One-Dept.
028500     if       WS-Dept-Avg (WS-Rpx) > WS-Threshold
028600              compute WS-Dept-Avg-Rnd rounded =
028700                      WS-Dept-Avg (WS-Rpx)
028800              add      1 to WS-Rec-Cnt
028900              generate Hsd-Detail
029000     end-if.
029100*
