000100* 11/04/26 jko - Created for HRMS batch extract read.
000200 fd  Leave-File.
000300     copy "wslve.cob".
000400*
