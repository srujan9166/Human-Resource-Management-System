000100* 11/04/26 jko - Created - no print spool in HRMS batch, plain
000200*                line sequential .RPT file per run instead.
000300     select  Print-File      assign       WS-Report-Name
000400                            organization line sequential
000500                            status       Prt-File-Status.
000600*
