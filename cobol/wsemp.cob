000100*****************************************************
000200*                                                   *
000300*  Record Definition For Employee Master           *
000400*           File                                   *
000500*     Uses Emp-No as key                           *
000600*****************************************************
000700*  File size 196 bytes.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 14/06/84 rlm - Created.
001200* 02/09/87 rlm - Mgr-No added for org-chart reporting.
001300* 21/01/91 dap - Widened Emp-Name 30 to 40, Email added.
001400* 19/11/98 dap - Y2K - Emp-Join-Date expanded 6 to 8 (ccyymmdd).
001500* 08/03/04 skw - Emp-Status widened 1 to 8 (full word, not code).
001600* 30/07/12 skw - Added Join-Date-Brk redefines, month-elapsed calc
001700* 11/04/26 jko - Added Emp-Designation for HRMS extract feed.
001800* 10/08/26 jko - Moved Dept-No/Join-Date/Mgr-No remarks off the
001900*                pic line - bare in-line * is not a comment here.
002000*
002100 01  HR-Employee-Record.
002200     03  Emp-No                pic 9(9).
002300     03  Emp-Name              pic x(40).
002400     03  Emp-Email             pic x(50).
002500*        Emp-Dept-No zero means no department is assigned.
002600     03  Emp-Dept-No           pic 9(9).
002700     03  Emp-Designation       pic x(30).
002800*        Emp-Join-Date is ccyymmdd - zero means not set.
002900     03  Emp-Join-Date         pic 9(8).
003000     03  Emp-Join-Date-Brk redefines Emp-Join-Date.
003100         05  Emp-Join-CC       pic 99.
003200         05  Emp-Join-YY       pic 99.
003300         05  Emp-Join-MM       pic 99.
003400         05  Emp-Join-DD       pic 99.
003500     03  Emp-Salary            pic s9(9)v99.
003600     03  Emp-Status            pic x(8).
003700         88  Emp-Active            value "ACTIVE  ".
003800         88  Emp-Inactive          value "INACTIVE".
003900*        Emp-Mgr-No zero means the employee carries no manager.
004000     03  Emp-Mgr-No            pic 9(9).
004100     03  filler                pic x(11).
004200*
