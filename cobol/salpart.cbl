000100      ************************************************************
000200      *                                                          *
000300      *              Salary Partition Reporting                 *
000400      *                                                          *
000500      *         Uses RW (Report Writer for prints)               *
000600      *                                                          *
000700      ************************************************************
000800*
000900 identification          division.
001000*================================
001100*
001200 program-id.        salpart.
001300 author.            D. A. Pruitt.
001400 installation.      Meridian Data Services, Inc.
001500 date-written.      09/03/1986.
001600 date-compiled.
001700 security.          Copyright (C) 1986-2026, Meridian Data
001800                    Services, Inc.  All Rights Reserved.
001900*
002000** Remarks.          Splits every employee into an Above-Average
002100**                   or Below-Average list against the company
002200**                   overall average salary.  An employee earning
002300**                   exactly the average falls Below-Average (the
002400**                   comparison is strictly greater-than).
002500**
002600** Version.          See Prog-Name In Ws.
002700**
002800** Called Modules.   None.
002900**
003000** Files used :
003100**                   employee.  Employee Master.
003200**                   salpart.rpt  Output report.
003300**
003400* Change Log.
003500* ****************************************************************
003600* 09/03/86 dap - 1.0.00 Created.
003700* 19/11/98 dap - Y2K review of date fields - no change required.
003800* 08/03/04 skw -    .01 Re-keyed for Emp-Status full word values.
003900* 11/04/26 jko - 2.0.00 Recast for HRMS nightly/on-demand batch,
004000*                        reads flat files per extract feed HR-228.
004100*                        Every employee is now partitioned, not
004200*                        only those carrying a department.
004300* ****************************************************************
004400*
004500 environment             division.
004600*================================
004700*
004800 configuration           section.
004900 special-names.
005000     C01                  is Top-Of-Form.
005100*
005200 input-output            section.
005300 file-control.
005400 copy "selemp.cob".
005500 copy "selprint.cob".
005600*
005700 data                    division.
005800*================================
005900*
006000 file section.
006100*
006200 copy "fdemp.cob".
006300*
006400 fd  Print-File
006500     reports are Salary-Partition-Report.
006600*
006700 working-storage section.
006800*-----------------------
006900 77  Prog-Name               pic x(18) value "salpart (2.0.00)".
007000*
007100 01  WS-File-Status.
007200     03  Emp-File-Status      pic xx    value spaces.
007300     03  Prt-File-Status      pic xx    value spaces.
007400     03  filler               pic x     value space.
007500*
007600 01  WS-Report-Name          pic x(12) value "SALPART.RPT".
007700 01  WS-Report-Name-Brk redefines WS-Report-Name.
007800     03  WS-Rpt-Base          pic x(8).
007900     03  WS-Rpt-Dot           pic x(1).
008000     03  WS-Rpt-Ext           pic x(3).
008100*
008200 01  WS-Switches.
008300     03  WS-Emp-Eof           pic x     value "N".
008400         88  Emp-Eof              value "Y".
008500     03  filler               pic x     value space.
008600*
008700 01  WS-Counters.
008800     03  WS-Emp-Count         pic 9(7)   comp       value zero.
008900     03  WS-Abv-Count         binary-short unsigned value zero.
009000     03  WS-Blw-Count         binary-short unsigned value zero.
009100     03  WS-Rpx               binary-short unsigned value zero.
009200     03  WS-Rec-Cnt           pic 9(5)   comp       value zero.
009300     03  filler               pic x     value space.
009400*
009500 01  WS-Salary-Sum            pic s9(11)v99 comp-3 value zero.
009600 01  WS-Overall-Avg           pic s9(9)v99         value zero.
009700*
009800 01  WS-Emp-Table.
009900     03  WS-Emp-Entry           occurs 999 times.
010000         05  WS-Tab-Emp-No     pic 9(9).
010100         05  WS-Tab-Ename   pic x(40).
010200         05  WS-Tab-Salary     pic s9(9)v99.
010300         05  filler            pic x(1).
010400*
010500 01  WS-Today.
010600     03  WS-Today-CCYYMMDD    pic 9(8).
010700     03  filler               pic x(1).
010800 01  WS-Today-Brk redefines WS-Today.
010900     03  WS-Today-CC          pic 99.
011000     03  WS-Today-YY          pic 99.
011100     03  WS-Today-MM          pic 99.
011200     03  WS-Today-DD          pic 99.
011300     03  filler               pic x(1).
011400 01  WS-Today-Ccyy-Alt redefines WS-Today.
011500     03  WS-Today-Ccyy        pic 9(4).
011600     03  filler               pic x(5).
011700*
011800 01  Error-Messages.
011900     03  HR001            pic x(40) value
012000         "HR001 Employee File not found - aborting".
012100     03  filler               pic x     value space.
012200*
012300 Report section.
012400***************
012500*
012600 RD  Salary-Partition-Report
012700     Page Limit   60
012800     Heading      1
012900     First Detail 5
013000     Last  Detail 56.
013100*
013200 01  Spt-Rpt-Head  Type Page Heading.
013300     03  line  1.
013400         05  col   1     pic x(18)   source Prog-Name.
013500         05  col  50     pic x(19)   value "HRMS Reporting Batch".
013600         05  col  90     pic 9(8)    source WS-Today-CCYYMMDD.
013700     03  line  2.
013800         05  col   1             value "Salary Partition Report".
013900         05  col  70     pic x(5)    value "Page ".
014000         05  col  75     pic zz9     source Page-Counter.
014100         05  filler     col 125   pic x(7)   value spaces.
014200*
014300 01  Spt-Abv-Head type is detail.
014400     03  line + 2.
014500         05  col   1             value "Above Average".
014600         05  filler     col 125   pic x(7)   value spaces.
014700*
014800 01  Spt-Abv-Line type is detail.
014900     03  line + 1.
015000         05  col   1   pic 9(9)     source WS-Tab-Emp-No (WS-Rpx).
015100         05  col  14   pic x(40)    source WS-Tab-Ename (WS-Rpx).
015200         05  filler     col 125   pic x(7)   value spaces.
015300*
015400 01  Spt-Abv-Foot type is detail.
015500     03  line + 1.
015600         05  col   1     pic x(19)  value "Above-Average Count".
015700         05  col  21     pic zzzz9  source WS-Abv-Count.
015800         05  filler     col 125   pic x(7)   value spaces.
015900*
016000 01  Spt-Blw-Head type is detail.
016100     03  line + 2.
016200         05  col   1             value "Below Average".
016300         05  filler     col 125   pic x(7)   value spaces.
016400*
016500 01  Spt-Blw-Line type is detail.
016600     03  line + 1.
016700         05  col   1   pic 9(9)     source WS-Tab-Emp-No (WS-Rpx).
016800         05  col  14   pic x(40)    source WS-Tab-Ename (WS-Rpx).
016900         05  filler     col 125   pic x(7)   value spaces.
017000*
017100 01  Spt-Blw-Foot type is detail.
017200     03  line + 1.
017300         05  col   1     pic x(19)  value "Below-Average Count".
017400         05  col  21     pic zzzz9  source WS-Blw-Count.
017500         05  filler     col 125   pic x(7)   value spaces.
017600*
017700 procedure division.
017800*===================
017900*
018000 AA000-Main                  section.
018100***********************************
018200     move     current-date (1:8) to WS-Today-CCYYMMDD.
018300     perform  AA010-Open-Files.
018400     open     output Print-File.
018500     initiate Salary-Partition-Report.
018600     perform  AA050-Build-Table.
018700     perform  AA055-Compute-Average.
018800     generate Spt-Abv-Head.
018900     perform  AA060-Report-Above.
019000     generate Spt-Abv-Foot.
019100     generate Spt-Blw-Head.
019200     perform  AA070-Report-Below.
019300     generate Spt-Blw-Foot.
019400     terminate Salary-Partition-Report.
019500     close    Print-File
019600              Employee-File.
019700     goback.
019800*
019900 AA000-Exit.  exit section.
020000*
020100 AA010-Open-Files             section.
020200*************************************
020300*
020400     open     input Employee-File.
020500     if       Emp-File-Status not = "00"
020600              display HR001
020700              move     1 to Return-Code
020800              goback
020900     end-if.
021000*
021100 AA010-Exit.  exit section.
021200*
021300 AA050-Build-Table             section.
021400*************************************
021500*
021600     perform  AA051-Read-Employee.
021700     perform  AA052-Process-Employee until Emp-Eof.
021800*
021900 AA050-Exit.  exit section.
022000*
022100 AA051-Read-Employee.
022200     read     Employee-File next record
022300         at end move "Y" to WS-Emp-Eof
022400     end-read.
022500*
022600 AA052-Process-Employee.
022700     add      1 to WS-Emp-Count.
022800     move     Emp-No   to WS-Tab-Emp-No   (WS-Emp-Count).
022900     move     Emp-Name to WS-Tab-Ename (WS-Emp-Count).
023000     move     Emp-Salary to WS-Tab-Salary (WS-Emp-Count).
023100     add      Emp-Salary to WS-Salary-Sum.
023200     perform  AA051-Read-Employee.
023300*
023400 AA055-Compute-Average        section.
023500*************************************
023600*
023700     if       WS-Emp-Count > zero
023800              compute WS-Overall-Avg =
023900                      WS-Salary-Sum / WS-Emp-Count
024000     end-if.
024100*
024200 AA055-Exit.  exit section.
024300*
024400 AA060-Report-Above            section.
024500*************************************
024600*
024700     move     zero to WS-Rpx.
024800     perform  AA061-Report-If-Above
024900         varying WS-Rpx from 1 by 1
025000         until   WS-Rpx > WS-Emp-Count.
025100*
025200 AA060-Exit.  exit section.
025300*
025400 AA061-Report-If-Above.
025500     if       WS-Tab-Salary (WS-Rpx) > WS-Overall-Avg
025600              add      1 to WS-Abv-Count
025700              add      1 to WS-Rec-Cnt
025800              generate Spt-Abv-Line
025900     end-if.
026000*
026100 AA070-Report-Below            section.
026200*************************************
026300*
026400     move     zero to WS-Rpx.
026500     perform  AA071-Report-If-Below
026600         varying WS-Rpx from 1 by 1
026700         until   WS-Rpx > WS-Emp-Count.
026800*
026900 AA070-Exit.  exit section.
027000*
027100 AA071-Report-If-Below.
027200     if       WS-Tab-Salary (WS-Rpx) not > WS-Overall-Avg
027300              add      1 to WS-Blw-Count
027400              add      1 to WS-Rec-Cnt
027500              generate Spt-Blw-Line
027600     end-if.
027700*
