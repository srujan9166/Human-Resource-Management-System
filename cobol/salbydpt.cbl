000100      ************************************************************
000200      *                                                          *
000300      *             Salary By Department Reporting               *
000400      *                                                          *
000500      *         Uses RW (Report Writer for prints)               *
000600      *                                                          *
000700      ************************************************************
000800*
000900 identification          division.
001000*================================
001100*
001200 program-id.        salbydpt.
001300 author.            R. L. Martin.
001400 installation.      Meridian Data Services, Inc.
001500 date-written.      12/02/1987.
001600 date-compiled.
001700 security.          Copyright (C) 1987-2026, Meridian Data
001800                    Services, Inc.  All Rights Reserved.
001900*
002000** Remarks.          Salary analytics per department name, active
002100**                   employees only, sorted by total salary paid,
002200**                   highest department first.  Two departments
002300**                   sharing one name on the master are merged
002400**                   into a single output line - grouping is by
002500**                   Dept-Name, not Dept-No, matching the figures
002600**                   the Compensation Review Board has always been
002700**                   given.
002800**
002900** Version.          See Prog-Name In Ws.
003000**
003100** Called Modules.   None.
003200**
003300** Files used :
003400**                   employee.    Employee Master.
003500**                   department.  Department Master.
003600**                   salbydpt.rpt  Output report.
003700**
003800* Change Log.
003900* ****************************************************************
004000* 12/02/87 rlm - 1.0.00 Created.
004100* 19/11/98 dap - Y2K review of date fields - no change required.
004200* 08/03/04 skw -    .01 Re-keyed for Emp-Status full word values.
004300* 11/04/26 jko - 2.0.00 Recast for HRMS nightly/on-demand batch,
004400*                        reads flat files per extract feed HR-228.
004500* ****************************************************************
004600*
004700 environment             division.
004800*================================
004900*
005000 configuration           section.
005100 special-names.
005200     C01                  is Top-Of-Form.
005300*
005400 input-output            section.
005500 file-control.
005600 copy "selemp.cob".
005700 copy "seldept.cob".
005800 copy "selprint.cob".
005900*
006000 data                    division.
006100*================================
006200*
006300 file section.
006400*
006500 copy "fdemp.cob".
006600 copy "fddept.cob".
006700*
006800 fd  Print-File
006900     reports are Salary-By-Dept-Report.
007000*
007100 working-storage section.
007200*-----------------------
007300 77  Prog-Name               pic x(18) value "salbydpt (2.0.00)".
007400*
007500 01  WS-File-Status.
007600     03  Emp-File-Status      pic xx    value spaces.
007700     03  Dept-File-Status     pic xx    value spaces.
007800     03  Prt-File-Status      pic xx    value spaces.
007900     03  filler               pic x     value space.
008000*
008100 01  WS-Report-Name          pic x(12) value "SALBYDPT.RPT".
008200 01  WS-Report-Name-Brk redefines WS-Report-Name.
008300     03  WS-Rpt-Base          pic x(8).
008400     03  WS-Rpt-Dot           pic x(1).
008500     03  WS-Rpt-Ext           pic x(3).
008600*
008700 01  WS-Switches.
008800     03  WS-Emp-Eof           pic x     value "N".
008900         88  Emp-Eof              value "Y".
009000     03  WS-Dept-Eof          pic x     value "N".
009100         88  Dept-Eof             value "Y".
009200     03  filler               pic x     value space.
009300*
009400 01  WS-Counters.
009500     03  WS-Lkp-Count         binary-short unsigned value zero.
009600     03  WS-Grp-Count         binary-short unsigned value zero.
009700     03  WS-Fnd-Idx           binary-short unsigned value zero.
009800     03  WS-Rpx               binary-short unsigned value zero.
009900     03  WS-Srt-I             binary-short unsigned value zero.
010000     03  WS-Srt-J             binary-short unsigned value zero.
010100     03  WS-Rec-Cnt           pic 9(5)   comp       value zero.
010200     03  filler               pic x     value space.
010300*
010400 01  WS-Lkp-Table.
010500     03  WS-Lkp-Entry           occurs 999 times.
010600         05  WS-Lkp-No         pic 9(9).
010700         05  WS-Lkp-Nm       pic x(40).
010800         05  filler            pic x(1).
010900*
011000 01  WS-Grp-Table.
011100     03  WS-Grp-Entry           occurs 999 times.
011200         05  WS-Grp-Nm       pic x(40).
011300         05  WS-Grp-Sum        pic s9(11)v99 comp-3.
011400         05  WS-Grp-Cnt        pic 9(7).
011500         05  WS-Grp-Max        pic s9(9)v99.
011600         05  WS-Grp-Min        pic s9(9)v99.
011700         05  filler            pic x(1).
011800*
011900 01  WS-Swap-Entry.
012000     03  WS-Swap-Name          pic x(40).
012100     03  WS-Swap-Sum           pic s9(11)v99 comp-3.
012200     03  WS-Swap-Cnt           pic 9(7).
012300     03  WS-Swap-Max           pic s9(9)v99.
012400     03  WS-Swap-Min           pic s9(9)v99.
012500     03  filler                pic x(1).
012600*
012700 01  WS-Grp-Avg               pic s9(9)v99 value zero.
012800*
012900 01  WS-Today.
013000     03  WS-Today-CCYYMMDD    pic 9(8).
013100     03  filler               pic x(1).
013200 01  WS-Today-Brk redefines WS-Today.
013300     03  WS-Today-CC          pic 99.
013400     03  WS-Today-YY          pic 99.
013500     03  WS-Today-MM          pic 99.
013600     03  WS-Today-DD          pic 99.
013700     03  filler               pic x(1).
013800 01  WS-Today-Ccyy-Alt redefines WS-Today.
013900     03  WS-Today-Ccyy        pic 9(4).
014000     03  filler               pic x(5).
014100*
014200 01  Error-Messages.
014300     03  HR001            pic x(40) value
014400         "HR001 Employee File not found - aborting".
014500     03  filler               pic x     value space.
014600*
014700 Report section.
014800***************
014900*
015000 RD  Salary-By-Dept-Report
015100     Page Limit   60
015200     Heading      1
015300     First Detail 5
015400     Last  Detail 56.
015500*
015600 01  Sbd-Rpt-Head  Type Page Heading.
015700     03  line  1.
015800         05  col   1     pic x(18)   source Prog-Name.
015900         05  col  50     pic x(19)   value "HRMS Reporting Batch".
016000         05  col  90     pic 9(8)    source WS-Today-CCYYMMDD.
016100     03  line  2.
016200         05  col   1         value "Salary By Department Report".
016300         05  col  70     pic x(5)    value "Page ".
016400         05  col  75     pic zz9     source Page-Counter.
016500     03  line  4.
016600         05  col   1                 value "Department".
016700         05  col  42                 value "Total".
016800         05  col  55                 value "Avg".
016900         05  col  67                 value "Max".
017000         05  col  79                 value "Min".
017100         05  col  91                 value "Hcnt".
017200         05  filler     col 125   pic x(7)   value spaces.
017300*
017400 01  Sbd-Detail type is detail.
017500     03  line + 1.
017600         05  col   1   pic x(40)      source WS-Grp-Nm (WS-Rpx).
017700         05  col  42   pic z(9)9.99   source WS-Grp-Sum  (WS-Rpx).
017800         05  col  55   pic z(8)9.99   source WS-Grp-Avg.
017900         05  col  67   pic z(8)9.99   source WS-Grp-Max  (WS-Rpx).
018000         05  col  79   pic z(8)9.99   source WS-Grp-Min  (WS-Rpx).
018100         05  col  91   pic zzzz9      source WS-Grp-Cnt  (WS-Rpx).
018200         05  filler     col 125   pic x(7)   value spaces.
018300*
018400 procedure division.
018500*===================
018600*
018700 AA000-Main                  section.
018800***********************************
018900     move     current-date (1:8) to WS-Today-CCYYMMDD.
019000     perform  AA010-Open-Files.
019100     open     output Print-File.
019200     initiate Salary-By-Dept-Report.
019300     perform  AA040-Build-Lookup.
019400     perform  AA050-Scan-Employees.
019500     perform  AA070-Sort-Descending.
019600     perform  AA080-Report-Groups.
019700     terminate Salary-By-Dept-Report.
019800     close    Print-File
019900              Employee-File
020000              Department-File.
020100     goback.
020200*
020300 AA000-Exit.  exit section.
020400*
020500 AA010-Open-Files             section.
020600*************************************
020700*
020800     open     input Employee-File.
020900     if       Emp-File-Status not = "00"
021000              display HR001
021100              move     1 to Return-Code
021200              goback
021300     end-if.
021400     open     input Department-File.
021500*
021600 AA010-Exit.  exit section.
021700*
021800 AA040-Build-Lookup            section.
021900*************************************
022000*
022100     perform  AA041-Read-Department.
022200     perform  AA042-Store-Department until Dept-Eof.
022300*
022400 AA040-Exit.  exit section.
022500*
022600 AA041-Read-Department.
022700     read     Department-File next record
022800         at end move "Y" to WS-Dept-Eof
022900     end-read.
023000*
023100 AA042-Store-Department.
023200     add      1 to WS-Lkp-Count.
023300     move     Dept-No   to WS-Lkp-No   (WS-Lkp-Count).
023400     move     Dept-Name to WS-Lkp-Nm (WS-Lkp-Count).
023500     perform  AA041-Read-Department.
023600*
023700 AA050-Scan-Employees          section.
023800*************************************
023900*
024000     perform  AA051-Read-Employee.
024100     perform  AA052-Process-Employee until Emp-Eof.
024200*
024300 AA050-Exit.  exit section.
024400*
024500 AA051-Read-Employee.
024600     read     Employee-File next record
024700         at end move "Y" to WS-Emp-Eof
024800     end-read.
024900*
025000 AA052-Process-Employee.
025100     if       Emp-Dept-No not = zero and Emp-Active
025200              perform AA053-Lookup-Dept-Name
025300              if      WS-Fnd-Idx <= WS-Lkp-Count
025400                      perform AA055-Find-Or-Add-Group
025500                      perform AA056-Accum-Group
025600              end-if
025700     end-if.
025800     perform  AA051-Read-Employee.
025900*
026000 AA053-Lookup-Dept-Name.
026100     move     zero to WS-Fnd-Idx.
026200     perform  AA054-Scan-Lookup
026300         varying WS-Fnd-Idx from 1 by 1
026400         until   WS-Fnd-Idx > WS-Lkp-Count
026500            or   WS-Lkp-No (WS-Fnd-Idx) = Emp-Dept-No.
026600*
026700 AA054-Scan-Lookup.
026800     continue.
026900*
027000 AA055-Find-Or-Add-Group.
027100     move     zero to WS-Srt-I.
027200     perform  AA055-Scan-Group-Table
027300         varying WS-Srt-I from 1 by 1
027400         until   WS-Srt-I > WS-Grp-Count
027500            or   WS-Grp-Nm (WS-Srt-I) = WS-Lkp-Nm (WS-Fnd-Idx).
027600     if       WS-Srt-I > WS-Grp-Count
027700              add   1 to WS-Grp-Count
027800              move  WS-Lkp-Nm (WS-Fnd-Idx)
027900                                to WS-Grp-Nm (WS-Grp-Count)
028000              move  zero to WS-Grp-Sum (WS-Grp-Count)
028100              move  zero to WS-Grp-Cnt (WS-Grp-Count)
028200              move  zero to WS-Grp-Max (WS-Grp-Count)
028300              move  zero to WS-Grp-Min (WS-Grp-Count)
028400              move  WS-Grp-Count to WS-Srt-I
028500     end-if.
028600*
028700 AA055-Scan-Group-Table.
028800     continue.
028900*
029000 AA056-Accum-Group.
029100     add      Emp-Salary to WS-Grp-Sum (WS-Srt-I).
029200     add      1          to WS-Grp-Cnt (WS-Srt-I).
029300     if       WS-Grp-Cnt (WS-Srt-I) = 1
029400              move Emp-Salary to WS-Grp-Max (WS-Srt-I)
029500              move Emp-Salary to WS-Grp-Min (WS-Srt-I)
029600     else
029700         if   Emp-Salary > WS-Grp-Max (WS-Srt-I)
029800              move Emp-Salary to WS-Grp-Max (WS-Srt-I)
029900         end-if
030000         if   Emp-Salary < WS-Grp-Min (WS-Srt-I)
030100              move Emp-Salary to WS-Grp-Min (WS-Srt-I)
030200         end-if
030300     end-if.
030400*
030500 AA070-Sort-Descending          section.
030600*************************************
030700*
030800     perform  AA071-Outer-Pass
030900         varying WS-Srt-I from 1 by 1
031000         until   WS-Srt-I >= WS-Grp-Count.
031100*
031200 AA070-Exit.  exit section.
031300*
031400 AA071-Outer-Pass.
031500     perform  AA072-Inner-Pass
031600         varying WS-Srt-J from 1 by 1
031700         until   WS-Srt-J > WS-Grp-Count - WS-Srt-I.
031800*
031900 AA072-Inner-Pass.
032000     if       WS-Grp-Sum (WS-Srt-J) < WS-Grp-Sum (WS-Srt-J + 1)
032100              move WS-Grp-Entry (WS-Srt-J)   to WS-Swap-Entry
032200              move WS-Grp-Entry (WS-Srt-J + 1)
032300                                to WS-Grp-Entry (WS-Srt-J)
032400              move WS-Swap-Entry
032500                                to WS-Grp-Entry (WS-Srt-J + 1)
032600     end-if.
032700*
032800 AA080-Report-Groups            section.
032900*************************************
033000*
033100     move     zero to WS-Rpx.
033200     perform  AA081-Report-One-Group
033300         varying WS-Rpx from 1 by 1
033400         until   WS-Rpx > WS-Grp-Count.
033500*
033600 AA080-Exit.  exit section.
033700*
033800 AA081-Report-One-Group.
033900     move     zero to WS-Grp-Avg.
034000     if       WS-Grp-Cnt (WS-Rpx) > zero
034100              compute WS-Grp-Avg rounded =
034200                      WS-Grp-Sum (WS-Rpx) / WS-Grp-Cnt (WS-Rpx)
034300     end-if.
034400     add      1 to WS-Rec-Cnt.
034500     generate Sbd-Detail.
034600*
