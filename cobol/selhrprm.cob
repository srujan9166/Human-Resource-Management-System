000100* 30/07/12 skw - Created for hisaldpt threshold entry.
000200* 11/04/26 jko - Retargeted as the shared HR run-parameter card.
000300     select  HR-Param-File   assign       "HRPARM.DAT"
000400                            organization line sequential
000500                            status       Prm-File-Status.
000600*
